000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3WC001                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: AREA DE TRABAJO CON LA TABLA COMPLETA DE VELAS  *         
000800*               LEIDAS DEL CANDLE FILE (V3-CANDLE-TABLE-AREA) Y *         
000900*               LA SERIE RECORTADA AL RANGO DE FECHAS DE LA     *         
001000*               PETICION VIGENTE (V3-SERIES-TABLE-AREA). SE     *         
001100*               COMPARTE POR CALL ENTRE V31C01M, V31C02Z Y LAS  *         
001200*               RUTINAS DE ESTRATEGIA.                          *         
001300*                                                               *         
001400*  LIMITE DE TABLA: 3000 VELAS POR SYMBOL. SI EL ARCHIVO DE     *         
001500*  ENTRADA TRAE MAS, V31C01M ABENDEA CON WS-TABLA-LLENA.        *         
001600*                                                               *         
001700*****************************************************************         
001800 01  V3-CANDLE-TABLE-AREA.                                                
001900     05  CT-CANDLE-COUNT         PIC 9(05)   COMP.                        
002000     05  CT-CANDLE-ENTRY         OCCURS 3000 TIMES                        
002100                                  INDEXED BY CT-IDX.                      
002200         10  CT-SYMBOL           PIC X(08).                               
002300         10  CT-CANDLE-DATE      PIC 9(08).                               
002400         10  CT-CLOSE-PRICE      PIC S9(07)V9(04) COMP-3.                 
002500         10  FILLER              PIC X(04).                               
002600 01  V3-SERIES-TABLE-AREA.                                                
002700     05  SR-SERIES-COUNT         PIC 9(05)   COMP.                        
002800     05  SR-SERIES-ENTRY         OCCURS 3000 TIMES                        
002900                                  INDEXED BY SR-IDX.                      
003000         10  SR-SERIES-DATE      PIC 9(08).                               
003100         10  SR-CLOSE-PRICE      PIC S9(07)V9(04) COMP-3.                 
003200         10  FILLER              PIC X(04).                               
