000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3RC005                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE SALIDA DEL ARCHIVO DE    *         
000800*               CURVA DE CAPITAL (EQUITY FILE). UN REGISTRO     *         
000900*               POR DIA DE LA CURVA DE VALOR DEL PORTAFOLIO.    *         
001000*                                                               *         
001100*****************************************************************         
001200 01  EQUITY-REC.                                                          
001300     05  EQTY-SYMBOL             PIC X(08).                               
001400     05  EQTY-DATE                PIC 9(08).                              
001500     05  EQTY-PORTFOLIO-VALUE    PIC S9(11)V99                            
001600                                  SIGN IS TRAILING SEPARATE.              
001700     05  FILLER                  PIC X(10).                               
