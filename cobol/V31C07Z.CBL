000100*****************************************************************         
000200*                                                                         
000300*  PROGRAMA: V31C07Z                                                      
000400*                                                                         
000500*  FECHA CREACION: 24/06/1991                                             
000600*                                                                         
000700*  APLICACION: V3                                                         
000800*                                                                         
000900*  DESCRIPCION:                                                           
001000*  CALCULO DE LAS METRICAS DE DESEMPENO A PARTIR DE LA                    
001100*  CURVA DE CAPITAL DE LA PETICION: VALOR FINAL, CAGR,                    
001200*  MAXIMA CAIDA, VOLATILIDAD ANUALIZADA Y SHARPE. SI LA                   
001300*  CURVA TIENE MENOS DE 2 PUNTOS LA PETICION SE RECHAZA                   
001400*  AQUI (VEASE RQ-REJECT-SW EN EL PROGRAMA LLAMADOR).                     
001500*                                                                         
001600*****************************************************************         
001700*****************************************************************         
001800*        I D E N T I F I C A T I O N   D I V I S I O N                    
001900*****************************************************************         
002000 IDENTIFICATION DIVISION.                                                 
002100*                                                                         
002200 PROGRAM-ID.    V31C07Z.                                                  
002300 AUTHOR.        L A TORRES.                                               
002400 INSTALLATION.  FACTORIA - CENTRO DE COMPUTO.                             
002500 DATE-WRITTEN.  24/06/1991.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
002800*****************************************************************         
002900*        L O G   D E   M O D I F I C A C I O N E S                        
003000*****************************************************************         
003100* FECHA      PROGR  PETICION    DESCRIPCION                               
003200*----------------------------------------------------------------         
003300* 24/06/91   LAT    INI-0001    VERSION INICIAL DEL PROGRAMA. CALC        
003400*                               VALOR FINAL Y CAGR SOLAMENTE.             
003500* 15/10/91   LAT    CR-0045     SE AGREGA EL CALCULO DE MAXIMA CAI        
003600*                               (MAX DRAWDOWN) CAMINANDO LA CURVA         
003700*                               UN PICO CORRIENTE.                        
003800* 06/05/92   JRM    CR-0110     SE AGREGAN VOLATILIDAD ANUALIZADA         
003900*                               SHARPE. LA VOLATILIDAD USA VARIANZ        
004000*                               POBLACIONAL DE LOS RETORNOS DIARIO        
004100* 29/09/93   MES    CR-0230     LA RAIZ CUADRADA DE LA VARIANZA Y         
004200*                               POTENCIA FRACCIONARIA DEL CAGR SE         
004300*                               CALCULAN CON EL OPERADOR ** (EL SH        
004400*                               NO USA FUNCIONES INTRINSECAS).            
004500* 17/02/95   LAT    CR-0290     LOS DIAS CALENDARIO ENTRE LA PRIME        
004600*                               LA ULTIMA FECHA DE LA CURVA SE CAL        
004700*                               POR DIA JULIANO PROPIO (RUTINA 120        
004800*                               ABSDIA), NO HAY FUNCION DE FECHAS.        
004900* 05/11/98   RPV    Y2K-0032    AMPLIACION DE FECHAS A 4 DIGITOS D        
005000*                               (PROYECTO Y2K) EN LA RUTINA 1200-         
005100*                               ABSDIA.                                   
005200* 11/03/02   RPV    CR-0440     SHARPE EN CERO CUANDO LA VOLATILID        
005300*                               ANUALIZADA ES CERO, PARA EVITAR           
005400*                               DIVISION POR CERO.                        
005500*****************************************************************         
005600*****************************************************************         
005700*        E N V I R O N M E N T   D I V I S I O N                          
005800*****************************************************************         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100*****************************************************************         
006200*        D A T A   D I V I S I O N                                        
006300*****************************************************************         
006400 DATA DIVISION.                                                           
006500 WORKING-STORAGE SECTION.                                                 
006600* CONSTANTES                                                              
006700 01  WS-CONSTANTES.                                                       
006800     05  CT-DIAS-ANO-CAGR        PIC 9(03)V99 COMP-3                      
006900                                           VALUE 365.25.                  
007000     05  CT-SQRT-252             PIC 9(02)V9(06) COMP-3                   
007100                                           VALUE 15.874508.               
007200     05  FILLER                  PIC X(01) VALUE SPACES.                  
007300* TABLA DE RETORNOS DIARIOS DE LA CURVA DE CAPITAL                        
007400 01  WS-TABLA-RETORNOS.                                                   
007500     05  WS-RETORNO-ENTRY        PIC S9(03)V9(06) COMP-3                  
007600                                 OCCURS 3000 TIMES                        
007700                                 INDEXED BY WS-R-IDX.                     
007800     05  FILLER                  PIC X(01) VALUE SPACES.                  
007900* AREA DE VARIABLES AUXILIARES - CAGR                                     
008000 01  WS-AREA-CAGR.                                                        
008100     05  WS-VALOR-INICIAL        PIC S9(11)V99 COMP-3                     
008200                                           VALUE ZERO.                    
008300     05  WS-VALOR-FINAL          PIC S9(11)V99 COMP-3                     
008400                                           VALUE ZERO.                    
008500     05  WS-FECHA-DESDE          PIC 9(08) VALUE ZERO.                    
008600     05  WS-FECHA-HASTA          PIC 9(08) VALUE ZERO.                    
008700     05  WS-DIAS-ABS-DESDE       PIC S9(09) COMP VALUE ZERO.              
008800     05  WS-DIAS-ABS-HASTA       PIC S9(09) COMP VALUE ZERO.              
008900     05  WS-DIAS-CALENDARIO      PIC S9(09) COMP VALUE ZERO.              
009000     05  WS-DIAS-CALENDARIO-RE REDEFINES WS-DIAS-CALENDARIO.              
009100         10  FILLER              PIC S9(04).                              
009200         10  WS-DIAS-CAL-BAJO    PIC S9(05).                              
009300     05  WS-ANOS                 PIC S9(05)V9(08) COMP-3                  
009400                                           VALUE ZERO.                    
009500     05  WS-RATIO                PIC S9(05)V9(08) COMP-3                  
009600                                           VALUE ZERO.                    
009700     05  WS-EXPONENTE            PIC S9(03)V9(08) COMP-3                  
009800                                           VALUE ZERO.                    
009900     05  WS-RATIO-POTENCIA       PIC S9(05)V9(08) COMP-3                  
010000                                           VALUE ZERO.                    
010100* AREA DE VARIABLES AUXILIARES - CALCULO DE DIA JULIANO                   
010200 01  WS-AREA-ABSDIA.                                                      
010300     05  WS-FECHA-ENTRA          PIC 9(08) VALUE ZERO.                    
010400     05  WS-FECHA-ENTRA-RE REDEFINES WS-FECHA-ENTRA.                      
010500         10  WS-ABS-AAAA         PIC 9(04).                               
010600         10  WS-ABS-MM           PIC 9(02).                               
010700         10  WS-ABS-DD           PIC 9(02).                               
010800     05  WS-ABS-Y                PIC S9(09) COMP VALUE ZERO.              
010900     05  WS-ABS-M                PIC S9(09) COMP VALUE ZERO.              
011000     05  WS-TEMP-A               PIC S9(09) COMP VALUE ZERO.              
011100     05  WS-TEMP-B               PIC S9(09) COMP VALUE ZERO.              
011200     05  WS-TEMP-C               PIC S9(09) COMP VALUE ZERO.              
011300     05  WS-TEMP-D               PIC S9(09) COMP VALUE ZERO.              
011400     05  WS-DIAS-ABS-SALE        PIC S9(09) COMP VALUE ZERO.              
011500     05  FILLER                  PIC X(01) VALUE SPACES.                  
011600* PICO DE CARTERA AUTONOMO (MAX DRAWDOWN) - NO FORMA                      
011700* PARTE DE NINGUN RENGLON, POR ESO SE DECLARA A NIVEL 77.                 
011800 77  WS-PICO                     PIC S9(11)V99 COMP-3                     
011900                                           VALUE ZERO.                    
012000* AREA DE VARIABLES AUXILIARES - MAX DRAWDOWN                             
012100 01  WS-AREA-MAXDD.                                                       
012200     05  WS-CAIDA                PIC S9(03)V9(06) COMP-3                  
012300                                           VALUE ZERO.                    
012400     05  WS-MAXDD                PIC S9(03)V9(06) COMP-3                  
012500                                           VALUE ZERO.                    
012600     05  FILLER                  PIC X(01) VALUE SPACES.                  
012700* AREA DE VARIABLES AUXILIARES - VOLATILIDAD                              
012800 01  WS-AREA-VOLATILIDAD.                                                 
012900     05  WS-NUM-RETORNOS         PIC 9(05) COMP VALUE ZERO.               
013000     05  WS-NUM-RETORNOS-RE REDEFINES WS-NUM-RETORNOS.                    
013100         10  FILLER              PIC 9(02).                               
013200         10  WS-NUM-RET-BAJO     PIC 9(03).                               
013300     05  WS-SUMA-RETORNOS        PIC S9(05)V9(08) COMP-3                  
013400                                           VALUE ZERO.                    
013500     05  WS-MEDIA-RETORNO        PIC S9(05)V9(08) COMP-3                  
013600                                           VALUE ZERO.                    
013700     05  WS-SUMA-CUADRADOS       PIC S9(05)V9(08) COMP-3                  
013800                                           VALUE ZERO.                    
013900     05  WS-VARIANZA             PIC S9(05)V9(08) COMP-3                  
014000                                           VALUE ZERO.                    
014100     05  WS-DESVIACION-ESTANDAR  PIC S9(05)V9(08) COMP-3                  
014200                                           VALUE ZERO.                    
014300     05  WS-POSICION             PIC 9(05) COMP VALUE ZERO.               
014400     05  WS-DESVIACION-AUX       PIC S9(05)V9(08) COMP-3                  
014500                                           VALUE ZERO.                    
014600*                                                                         
014700 LINKAGE SECTION.                                                         
014800* CURVA DE CAPITAL DE LA PETICION VIGENTE                                 
014900 COPY V3WC002.                                                            
015000* AREA DE PARAMETROS DE ENTRADA/SALIDA DE LAS METRICAS                    
015100 COPY V3WC004.                                                            
015200*****************************************************************         
015300*        P R O C E D U R E   D I V I S I O N                              
015400*****************************************************************         
015500 PROCEDURE DIVISION USING V3-EQUITY-TABLE-AREA                            
015600                          V3-METRICS-PARM-AREA.                           
015700 0000-PRINCIPAL.                                                          
015800*                                                                         
015900     IF EQ-EQUITY-COUNT < 2                                               
016000         SET MX-REJECTED TO TRUE                                          
016100     ELSE                                                                 
016200         SET MX-ACCEPTED TO TRUE                                          
016300         MOVE EQ-PORTFOLIO-VALUE (EQ-EQUITY-COUNT)                        
016400                                     TO MX-FINAL-VALUE                    
016500*                                                                         
016600         PERFORM 1000-CALC-CAGR                                           
016700            THRU 1000-EXIT                                                
016800*                                                                         
016900         PERFORM 2000-CALC-MAXDD                                          
017000            THRU 2000-EXIT                                                
017100*                                                                         
017200         PERFORM 3000-CALC-VOLATILIDAD                                    
017300            THRU 3000-EXIT                                                
017400*                                                                         
017500         PERFORM 4000-CALC-SHARPE                                         
017600            THRU 4000-EXIT                                                
017700     END-IF                                                               
017800*                                                                         
017900     GOBACK.                                                              
018000*****************************************************************         
018100* 1000-CALC-CAGR                                                          
018200* CAGR = (VALOR FINAL / VALOR INICIAL) ** (1 / ANOS) - 1,                 
018300* DONDE ANOS = DIAS CALENDARIO ENTRE LA PRIMERA Y LA                      
018400* ULTIMA FECHA DE LA CURVA / 365.25.                                      
018500*****************************************************************         
018600 1000-CALC-CAGR.                                                          
018700*                                                                         
018800     MOVE EQ-PORTFOLIO-VALUE (1)     TO WS-VALOR-INICIAL                  
018900     MOVE EQ-PORTFOLIO-VALUE (EQ-EQUITY-COUNT)                            
019000                                     TO WS-VALOR-FINAL                    
019100*                                                                         
019200     IF WS-VALOR-INICIAL NOT > ZERO                                       
019300         MOVE ZERO TO MX-CAGR                                             
019400     ELSE                                                                 
019500         MOVE EQ-EQUITY-DATE (1)         TO WS-FECHA-DESDE                
019600         MOVE EQ-EQUITY-DATE (EQ-EQUITY-COUNT)                            
019700                                         TO WS-FECHA-HASTA                
019800         PERFORM 1100-CALC-DIAS-CALENDARIO                                
019900            THRU 1100-EXIT                                                
020000         IF WS-DIAS-CALENDARIO NOT > ZERO                                 
020100             MOVE ZERO TO MX-CAGR                                         
020200         ELSE                                                             
020300             COMPUTE WS-ANOS =                                            
020400                     WS-DIAS-CALENDARIO / CT-DIAS-ANO-CAGR                
020500             COMPUTE WS-RATIO =                                           
020600                     WS-VALOR-FINAL / WS-VALOR-INICIAL                    
020700             IF WS-RATIO NOT > ZERO                                       
020800                 MOVE ZERO TO MX-CAGR                                     
020900             ELSE                                                         
021000                 COMPUTE WS-EXPONENTE = 1 / WS-ANOS                       
021100                 COMPUTE WS-RATIO-POTENCIA =                              
021200                         WS-RATIO ** WS-EXPONENTE                         
021300                 COMPUTE MX-CAGR ROUNDED =                                
021400                         WS-RATIO-POTENCIA - 1                            
021500             END-IF                                                       
021600         END-IF                                                           
021700     END-IF                                                               
021800*                                                                         
021900     .                                                                    
022000 1000-EXIT.                                                               
022100     EXIT.                                                                
022200*****************************************************************         
022300* 1100-CALC-DIAS-CALENDARIO                                               
022400* CONVIERTE WS-FECHA-DESDE Y WS-FECHA-HASTA A DIA                         
022500* JULIANO (RUTINA 1200-ABSDIA) Y RESTA.                                   
022600*****************************************************************         
022700 1100-CALC-DIAS-CALENDARIO.                                               
022800*                                                                         
022900     MOVE WS-FECHA-DESDE TO WS-FECHA-ENTRA                                
023000     PERFORM 1200-ABSDIA                                                  
023100        THRU 1200-EXIT                                                    
023200     MOVE WS-DIAS-ABS-SALE TO WS-DIAS-ABS-DESDE                           
023300*                                                                         
023400     MOVE WS-FECHA-HASTA TO WS-FECHA-ENTRA                                
023500     PERFORM 1200-ABSDIA                                                  
023600        THRU 1200-EXIT                                                    
023700     MOVE WS-DIAS-ABS-SALE TO WS-DIAS-ABS-HASTA                           
023800*                                                                         
023900     COMPUTE WS-DIAS-CALENDARIO =                                         
024000             WS-DIAS-ABS-HASTA - WS-DIAS-ABS-DESDE                        
024100*                                                                         
024200     .                                                                    
024300 1100-EXIT.                                                               
024400     EXIT.                                                                
024500*****************************************************************         
024600* 1200-ABSDIA                                                             
024700* DIA JULIANO PROPIO DEL SHOP (NO HAY FUNCION DE FECHAS                   
024800* INTRINSECA). CONVIERTE WS-FECHA-ENTRA (AAAAMMDD) A UN                   
024900* NUMERO DE DIA ABSOLUTO EN WS-DIAS-ABS-SALE, VALIDO                      
025000* SOLO PARA RESTAR DOS FECHAS ENTRE SI.                                   
025100*****************************************************************         
025200 1200-ABSDIA.                                                             
025300*                                                                         
025400     IF WS-ABS-MM NOT > 2                                                 
025500         COMPUTE WS-ABS-Y = WS-ABS-AAAA - 1                               
025600         COMPUTE WS-ABS-M = WS-ABS-MM + 12                                
025700     ELSE                                                                 
025800         MOVE WS-ABS-AAAA TO WS-ABS-Y                                     
025900         MOVE WS-ABS-MM   TO WS-ABS-M                                     
026000     END-IF                                                               
026100*                                                                         
026200     COMPUTE WS-TEMP-A = WS-ABS-Y / 4                                     
026300     COMPUTE WS-TEMP-B = WS-ABS-Y / 100                                   
026400     COMPUTE WS-TEMP-C = WS-ABS-Y / 400                                   
026500     COMPUTE WS-TEMP-D = (153 * (WS-ABS-M - 3) + 2) / 5                   
026600*                                                                         
026700     COMPUTE WS-DIAS-ABS-SALE =                                           
026800             (365 * WS-ABS-Y) + WS-TEMP-A - WS-TEMP-B                     
026900             + WS-TEMP-C + WS-TEMP-D + WS-ABS-DD + 58                     
027000*                                                                         
027100     .                                                                    
027200 1200-EXIT.                                                               
027300     EXIT.                                                                
027400*****************************************************************         
027500* 2000-CALC-MAXDD                                                         
027600* CAMINA LA CURVA CON UN PICO CORRIENTE Y SE QUEDA CON                    
027700* LA MAYOR CAIDA PICO-VALLE OBSERVADA.                                    
027800*****************************************************************         
027900 2000-CALC-MAXDD.                                                         
028000*                                                                         
028100     MOVE EQ-PORTFOLIO-VALUE (1) TO WS-PICO                               
028200     MOVE ZERO                   TO WS-MAXDD                              
028300*                                                                         
028400     PERFORM 2100-EVALUAR-PUNTO                                           
028500        THRU 2100-EXIT                                                    
028600        VARYING EQ-IDX FROM 1 BY 1                                        
028700        UNTIL EQ-IDX > EQ-EQUITY-COUNT                                    
028800*                                                                         
028900     MOVE WS-MAXDD TO MX-MAX-DRAWDOWN                                     
029000*                                                                         
029100     .                                                                    
029200 2000-EXIT.                                                               
029300     EXIT.                                                                
029400*****************************************************************         
029500* 2100-EVALUAR-PUNTO                                                      
029600*****************************************************************         
029700 2100-EVALUAR-PUNTO.                                                      
029800*                                                                         
029900     IF EQ-PORTFOLIO-VALUE (EQ-IDX) > WS-PICO                             
030000         MOVE EQ-PORTFOLIO-VALUE (EQ-IDX) TO WS-PICO                      
030100     END-IF                                                               
030200*                                                                         
030300     IF WS-PICO > ZERO                                                    
030400         COMPUTE WS-CAIDA ROUNDED =                                       
030500                 (WS-PICO - EQ-PORTFOLIO-VALUE (EQ-IDX))                  
030600                 / WS-PICO                                                
030700         IF WS-CAIDA > WS-MAXDD                                           
030800             MOVE WS-CAIDA TO WS-MAXDD                                    
030900         END-IF                                                           
031000     END-IF                                                               
031100*                                                                         
031200     .                                                                    
031300 2100-EXIT.                                                               
031400     EXIT.                                                                
031500*****************************************************************         
031600* 3000-CALC-VOLATILIDAD                                                   
031700* CALCULA LOS RETORNOS DIARIOS, SU VARIANZA POBLACIONAL                   
031800* Y LA VOLATILIDAD ANUALIZADA (DESVIACION * RAIZ DE 252).                 
031900*****************************************************************         
032000 3000-CALC-VOLATILIDAD.                                                   
032100*                                                                         
032200     MOVE ZERO TO WS-NUM-RETORNOS                                         
032300     MOVE ZERO TO WS-SUMA-RETORNOS                                        
032400*                                                                         
032500     PERFORM 3100-CALC-RETORNO                                            
032600        THRU 3100-EXIT                                                    
032700        VARYING EQ-IDX FROM 2 BY 1                                        
032800        UNTIL EQ-IDX > EQ-EQUITY-COUNT                                    
032900*                                                                         
033000     IF WS-NUM-RETORNOS = ZERO                                            
033100         MOVE ZERO TO MX-ANNUAL-VOL                                       
033200     ELSE                                                                 
033300         COMPUTE WS-MEDIA-RETORNO =                                       
033400                 WS-SUMA-RETORNOS / WS-NUM-RETORNOS                       
033500*                                                                         
033600         MOVE ZERO TO WS-SUMA-CUADRADOS                                   
033700         PERFORM 3200-ACUMULAR-CUADRADO                                   
033800            THRU 3200-EXIT                                                
033900            VARYING WS-POSICION FROM 1 BY 1                               
034000            UNTIL WS-POSICION > WS-NUM-RETORNOS                           
034100*                                                                         
034200         COMPUTE WS-VARIANZA =                                            
034300                 WS-SUMA-CUADRADOS / WS-NUM-RETORNOS                      
034400         COMPUTE WS-DESVIACION-ESTANDAR =                                 
034500                 WS-VARIANZA ** 0.5                                       
034600         COMPUTE MX-ANNUAL-VOL ROUNDED =                                  
034700                 WS-DESVIACION-ESTANDAR * CT-SQRT-252                     
034800     END-IF                                                               
034900*                                                                         
035000     .                                                                    
035100 3000-EXIT.                                                               
035200     EXIT.                                                                
035300*****************************************************************         
035400* 3100-CALC-RETORNO                                                       
035500* R(I) = (V(I) - V(I-1)) / V(I-1), SOLO CUANDO V(I-1) > 0.                
035600* LOS RETORNOS SE GUARDAN PARA LA SEGUNDA PASADA QUE                      
035700* CALCULA LA VARIANZA.                                                    
035800*****************************************************************         
035900 3100-CALC-RETORNO.                                                       
036000*                                                                         
036100     IF EQ-PORTFOLIO-VALUE (EQ-IDX - 1) > ZERO                            
036200         ADD 1 TO WS-NUM-RETORNOS                                         
036300         SET WS-R-IDX TO WS-NUM-RETORNOS                                  
036400         COMPUTE WS-RETORNO-ENTRY (WS-R-IDX) ROUNDED =                    
036500             (EQ-PORTFOLIO-VALUE (EQ-IDX) -                               
036600              EQ-PORTFOLIO-VALUE (EQ-IDX - 1))                            
036700             / EQ-PORTFOLIO-VALUE (EQ-IDX - 1)                            
036800         ADD WS-RETORNO-ENTRY (WS-R-IDX) TO WS-SUMA-RETORNOS              
036900     END-IF                                                               
037000*                                                                         
037100     .                                                                    
037200 3100-EXIT.                                                               
037300     EXIT.                                                                
037400*****************************************************************         
037500* 3200-ACUMULAR-CUADRADO                                                  
037600*****************************************************************         
037700 3200-ACUMULAR-CUADRADO.                                                  
037800*                                                                         
037900     SET WS-R-IDX TO WS-POSICION                                          
038000     COMPUTE WS-DESVIACION-AUX =                                          
038100             WS-RETORNO-ENTRY (WS-R-IDX) - WS-MEDIA-RETORNO               
038200     COMPUTE WS-SUMA-CUADRADOS =                                          
038300             WS-SUMA-CUADRADOS + (WS-DESVIACION-AUX ** 2)                 
038400*                                                                         
038500     .                                                                    
038600 3200-EXIT.                                                               
038700     EXIT.                                                                
038800*****************************************************************         
038900* 4000-CALC-SHARPE                                                        
039000* SHARPE = CAGR / VOLATILIDAD ANUALIZADA; CERO SI LA                      
039100* VOLATILIDAD ES CERO.                                                    
039200*****************************************************************         
039300 4000-CALC-SHARPE.                                                        
039400*                                                                         
039500     IF MX-ANNUAL-VOL = ZERO                                              
039600         MOVE ZERO TO MX-SHARPE                                           
039700     ELSE                                                                 
039800         COMPUTE MX-SHARPE ROUNDED =                                      
039900                 MX-CAGR / MX-ANNUAL-VOL                                  
040000     END-IF                                                               
040100*                                                                         
040200     .                                                                    
040300 4000-EXIT.                                                               
040400     EXIT.                                                                
