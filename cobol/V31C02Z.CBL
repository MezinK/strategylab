000100*****************************************************************         
000200*                                                                         
000300*  PROGRAMA: V31C02Z                                                      
000400*                                                                         
000500*  FECHA CREACION: 12/06/1991                                             
000600*                                                                         
000700*  APLICACION: V3                                                         
000800*                                                                         
000900*  DESCRIPCION:                                                           
001000*  VALIDACION DE LA PETICION DE BACKTEST Y RECORTE DE LA                  
001100*  SERIE DE VELAS AL RANGO DE FECHAS SOLICITADO. APLICA LOS               
001200*  VALORES POR DEFECTO DE DCA (CONTRIB-AMOUNT /                           
001300*  FREQUENCY-DAYS) Y DE MACROSS (SHORT-WINDOW / LONG-WINDOW)              
001400*  CUANDO LA PETICION LLEGA EN CERO, Y RECHAZA LA PETICION                
001500*  CON EL MOTIVO CORRESPONDIENTE EN CUANTO FALLA UNA REGLA.               
001600*                                                                         
001700*****************************************************************         
001800*****************************************************************         
001900*        I D E N T I F I C A T I O N   D I V I S I O N                    
002000*****************************************************************         
002100 IDENTIFICATION DIVISION.                                                 
002200*                                                                         
002300 PROGRAM-ID.    V31C02Z.                                                  
002400 AUTHOR.        L A TORRES.                                               
002500 INSTALLATION.  FACTORIA - CENTRO DE COMPUTO.                             
002600 DATE-WRITTEN.  12/06/1991.                                               
002700 DATE-COMPILED.                                                           
002800 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
002900*****************************************************************         
003000*        L O G   D E   M O D I F I C A C I O N E S                        
003100*****************************************************************         
003200* FECHA      PROGR  PETICION    DESCRIPCION                               
003300*----------------------------------------------------------------         
003400* 12/06/91   LAT    INI-0001    VERSION INICIAL DEL PROGRAMA.             
003500* 03/10/91   LAT    CR-0040     SE AGREGAN LOS VALORES POR DEFECTO        
003600*                               CONTRIB-AMOUNT (500) Y FREQUENCY-D        
003700*                               (21) PARA PETICIONES DCA.                 
003800* 19/02/92   JRM    CR-0095     SE AGREGAN LOS VALORES POR DEFECTO        
003900*                               SHORT-WINDOW (20) Y LONG-WINDOW (5        
004000*                               PARA PETICIONES MACROSS.                  
004100* 08/08/93   MES    CR-0210     VALIDACION SHORT-WINDOW < LONG-WIN        
004200*                               PARA EVITAR CRUCES DE MEDIAS INVAL        
004300* 30/05/95   LAT    CR-0301     EL RECORTE DE SERIE AHORA VALIDA Q        
004400*                               LA VENTANA LARGA DE MACROSS QUEPA         
004500*                               CANTIDAD DE VELAS DEL RANGO RECORT        
004600* 05/11/98   MES    Y2K-0032    AMPLIACION DE FECHAS A 4 DIGITOS D        
004700*                               (PROYECTO Y2K). START-DATE, END-DA        
004800*                               CANDLE-DATE PASAN DE AA A AAAA.           
004900* 14/04/00   RPV    CR-0398     SE AGREGA CONTADOR DE VELAS EXAMIN        
005000*                               PARA DIAGNOSTICO CUANDO EL RANGO Q        
005100*                               VACIO.                                    
005200*****************************************************************         
005300*****************************************************************         
005400*        E N V I R O N M E N T   D I V I S I O N                          
005500*****************************************************************         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800*****************************************************************         
005900*        D A T A   D I V I S I O N                                        
006000*****************************************************************         
006100 DATA DIVISION.                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300* CONSTANTES DE VALORES POR DEFECTO                                       
006400 01  WS-CONSTANTES.                                                       
006500     05  CT-FREQ-DIAS-DEF        PIC 9(04) COMP VALUE 21.                 
006600     05  CT-SHORT-WINDOW-DEF     PIC 9(04) COMP VALUE 20.                 
006700     05  CT-CONTRIB-AMOUNT-DEF   PIC S9(07)V99 COMP-3                     
006800                                           VALUE 500.00.                  
006900     05  FILLER                  PIC X(01) VALUE SPACES.                  
007000* CONSTANTE AUTONOMA - NO FORMA PARTE DE NINGUN RENGLON,                  
007100* POR ESO SE DECLARA A NIVEL 77.                                          
007200 77  CT-LONG-WINDOW-DEF          PIC 9(04) COMP VALUE 50.                 
007300* AREA DE VARIABLES AUXILIARES                                            
007400 01  WS-VARIABLES-AUXILIARES.                                             
007500     05  WS-FECHA-HOY            PIC 9(08) VALUE ZERO.                    
007600     05  WS-FECHA-HOY-RE REDEFINES WS-FECHA-HOY.                          
007700         10  WS-FH-AAAA          PIC 9(04).                               
007800         10  WS-FH-MM            PIC 9(02).                               
007900         10  WS-FH-DD            PIC 9(02).                               
008000     05  WS-CONTADOR-EXAMINADOS  PIC 9(05) COMP VALUE ZERO.               
008100     05  WS-CONT-EXAM-RE REDEFINES WS-CONTADOR-EXAMINADOS.                
008200         10  FILLER              PIC 9(02).                               
008300         10  WS-CONT-BAJO        PIC 9(03).                               
008400     05  WS-MENSAJE-AUX          PIC X(40) VALUE SPACES.                  
008500     05  WS-MENSAJE-AUX-RE REDEFINES WS-MENSAJE-AUX.                      
008600         10  WS-MSG-PARTE        PIC X(10) OCCURS 4 TIMES.                
008700*                                                                         
008800 LINKAGE SECTION.                                                         
008900* AREA DE PARAMETROS DE LA PETICION VIGENTE                               
009000 COPY V3WC003.                                                            
009100* TABLA COMPLETA DE VELAS Y SERIE RECORTADA                               
009200 COPY V3WC001.                                                            
009300*****************************************************************         
009400*        P R O C E D U R E   D I V I S I O N                              
009500*****************************************************************         
009600 PROCEDURE DIVISION USING V3-REQUEST-PARM-AREA                            
009700                          V3-CANDLE-TABLE-AREA                            
009800                          V3-SERIES-TABLE-AREA.                           
009900 0000-PRINCIPAL.                                                          
010000*                                                                         
010100     PERFORM 1000-VALIDAR-BASICOS                                         
010200        THRU 1000-EXIT                                                    
010300*                                                                         
010400     IF RQ-ACCEPTED                                                       
010500         PERFORM 2000-VALIDAR-PARAMETROS                                  
010600            THRU 2000-EXIT                                                
010700     END-IF                                                               
010800*                                                                         
010900     IF RQ-ACCEPTED                                                       
011000         PERFORM 3000-CORTAR-SERIE                                        
011100            THRU 3000-EXIT                                                
011200     END-IF                                                               
011300*                                                                         
011400     IF RQ-ACCEPTED AND RQ-MACROSS                                        
011500         PERFORM 4000-VALIDAR-LARGO-SERIE                                 
011600            THRU 4000-EXIT                                                
011700     END-IF                                                               
011800*                                                                         
011900     GOBACK.                                                              
012000*****************************************************************         
012100* 1000-VALIDAR-BASICOS                                                    
012200* SYMBOL, FECHAS, CAPITAL INICIAL Y STRATEGY-ID SON                       
012300* OBLIGATORIOS PARA CUALQUIER ESTRATEGIA.                                 
012400*****************************************************************         
012500 1000-VALIDAR-BASICOS.                                                    
012600*                                                                         
012700     IF RQ-SYMBOL = SPACES                                                
012800         SET RQ-REJECTED TO TRUE                                          
012900         MOVE 'SYMBOL ES OBLIGATORIO' TO RQ-REJECT-REASON                 
013000     END-IF                                                               
013100*                                                                         
013200     IF RQ-ACCEPTED AND RQ-START-DATE = ZERO                              
013300         SET RQ-REJECTED TO TRUE                                          
013400         MOVE 'START-DATE ES OBLIGATORIA' TO RQ-REJECT-REASON             
013500     END-IF                                                               
013600*                                                                         
013700     IF RQ-ACCEPTED AND RQ-END-DATE = ZERO                                
013800         SET RQ-REJECTED TO TRUE                                          
013900         MOVE 'END-DATE ES OBLIGATORIA' TO RQ-REJECT-REASON               
014000     END-IF                                                               
014100*                                                                         
014200     IF RQ-ACCEPTED AND RQ-INITIAL-CAPITAL NOT > ZERO                     
014300         SET RQ-REJECTED TO TRUE                                          
014400         MOVE 'INITIAL-CAPITAL DEBE SER MAYOR A CERO'                     
014500                                     TO RQ-REJECT-REASON                  
014600     END-IF                                                               
014700*                                                                         
014800     IF RQ-ACCEPTED                                                       
014900         IF RQ-BUYHOLD OR RQ-DCA OR RQ-MACROSS                            
015000             CONTINUE                                                     
015100         ELSE                                                             
015200             SET RQ-REJECTED TO TRUE                                      
015300             MOVE 'STRATEGY-ID DESCONOCIDO'                               
015400                                     TO RQ-REJECT-REASON                  
015500         END-IF                                                           
015600     END-IF                                                               
015700*                                                                         
015800     .                                                                    
015900 1000-EXIT.                                                               
016000     EXIT.                                                                
016100*****************************************************************         
016200* 2000-VALIDAR-PARAMETROS                                                 
016300* APLICA DEFAULTS Y VALIDA LOS PARAMETROS PROPIOS DE                      
016400* CADA ESTRATEGIA (DCA O MACROSS). BUYHOLD NO TIENE                       
016500* PARAMETROS ADICIONALES.                                                 
016600*****************************************************************         
016700 2000-VALIDAR-PARAMETROS.                                                 
016800*                                                                         
016900     EVALUATE TRUE                                                        
017000         WHEN RQ-DCA                                                      
017100             PERFORM 2100-DEFAULT-VALIDAR-DCA                             
017200                THRU 2100-EXIT                                            
017300         WHEN RQ-MACROSS                                                  
017400             PERFORM 2200-DEFAULT-VALIDAR-MACROSS                         
017500                THRU 2200-EXIT                                            
017600         WHEN OTHER                                                       
017700             CONTINUE                                                     
017800     END-EVALUATE                                                         
017900*                                                                         
018000     .                                                                    
018100 2000-EXIT.                                                               
018200     EXIT.                                                                
018300*****************************************************************         
018400* 2100-DEFAULT-VALIDAR-DCA                                                
018500*****************************************************************         
018600 2100-DEFAULT-VALIDAR-DCA.                                                
018700*                                                                         
018800     IF RQ-CONTRIB-AMOUNT = ZERO                                          
018900         MOVE CT-CONTRIB-AMOUNT-DEF TO RQ-CONTRIB-AMOUNT                  
019000     END-IF                                                               
019100*                                                                         
019200     IF RQ-FREQUENCY-DAYS = ZERO                                          
019300         MOVE CT-FREQ-DIAS-DEF TO RQ-FREQUENCY-DAYS                       
019400     END-IF                                                               
019500*                                                                         
019600     IF RQ-CONTRIB-AMOUNT NOT > ZERO                                      
019700         SET RQ-REJECTED TO TRUE                                          
019800         MOVE 'CONTRIB-AMOUNT DEBE SER MAYOR A CERO'                      
019900                                     TO RQ-REJECT-REASON                  
020000     END-IF                                                               
020100*                                                                         
020200     IF RQ-ACCEPTED AND RQ-FREQUENCY-DAYS NOT > ZERO                      
020300         SET RQ-REJECTED TO TRUE                                          
020400         MOVE 'FREQUENCY-DAYS DEBE SER MAYOR A CERO'                      
020500                                     TO RQ-REJECT-REASON                  
020600     END-IF                                                               
020700*                                                                         
020800     .                                                                    
020900 2100-EXIT.                                                               
021000     EXIT.                                                                
021100*****************************************************************         
021200* 2200-DEFAULT-VALIDAR-MACROSS                                            
021300*****************************************************************         
021400 2200-DEFAULT-VALIDAR-MACROSS.                                            
021500*                                                                         
021600     IF RQ-SHORT-WINDOW = ZERO                                            
021700         MOVE CT-SHORT-WINDOW-DEF TO RQ-SHORT-WINDOW                      
021800     END-IF                                                               
021900*                                                                         
022000     IF RQ-LONG-WINDOW = ZERO                                             
022100         MOVE CT-LONG-WINDOW-DEF TO RQ-LONG-WINDOW                        
022200     END-IF                                                               
022300*                                                                         
022400     IF RQ-SHORT-WINDOW NOT > ZERO                                        
022500         SET RQ-REJECTED TO TRUE                                          
022600         MOVE 'SHORT-WINDOW DEBE SER MAYOR A CERO'                        
022700                                     TO RQ-REJECT-REASON                  
022800     END-IF                                                               
022900*                                                                         
023000     IF RQ-ACCEPTED AND RQ-LONG-WINDOW NOT > ZERO                         
023100         SET RQ-REJECTED TO TRUE                                          
023200         MOVE 'LONG-WINDOW DEBE SER MAYOR A CERO'                         
023300                                     TO RQ-REJECT-REASON                  
023400     END-IF                                                               
023500*                                                                         
023600     IF RQ-ACCEPTED AND RQ-SHORT-WINDOW NOT < RQ-LONG-WINDOW              
023700         SET RQ-REJECTED TO TRUE                                          
023800         MOVE 'SHORT-WINDOW DEBE SER MENOR QUE LONG-WINDOW'               
023900                                     TO RQ-REJECT-REASON                  
024000     END-IF                                                               
024100*                                                                         
024200     .                                                                    
024300 2200-EXIT.                                                               
024400     EXIT.                                                                
024500*****************************************************************         
024600* 3000-CORTAR-SERIE                                                       
024700* RECORRE LA TABLA COMPLETA DE VELAS Y COPIA A LA SERIE                   
024800* RECORTADA LAS QUE SON DEL SYMBOL PEDIDO Y CUYA FECHA                    
024900* CAE DENTRO DE START-DATE / END-DATE (AMBOS INCLUIDOS).                  
025000*****************************************************************         
025100 3000-CORTAR-SERIE.                                                       
025200*                                                                         
025300     MOVE ZERO TO SR-SERIES-COUNT                                         
025400     MOVE ZERO TO WS-CONTADOR-EXAMINADOS                                  
025500*                                                                         
025600     PERFORM 3100-EVALUAR-CANDLE                                          
025700        THRU 3100-EXIT                                                    
025800        VARYING CT-IDX FROM 1 BY 1                                        
025900        UNTIL CT-IDX > CT-CANDLE-COUNT                                    
026000*                                                                         
026100     IF SR-SERIES-COUNT = ZERO                                            
026200         SET RQ-REJECTED TO TRUE                                          
026300         MOVE 'NO HAY VELAS EN EL RANGO SOLICITADO'                       
026400                                     TO RQ-REJECT-REASON                  
026500     END-IF                                                               
026600*                                                                         
026700     .                                                                    
026800 3000-EXIT.                                                               
026900     EXIT.                                                                
027000*****************************************************************         
027100* 3100-EVALUAR-CANDLE                                                     
027200*****************************************************************         
027300 3100-EVALUAR-CANDLE.                                                     
027400*                                                                         
027500     ADD 1 TO WS-CONTADOR-EXAMINADOS                                      
027600*                                                                         
027700     IF CT-SYMBOL (CT-IDX) = RQ-SYMBOL                                    
027800         IF CT-CANDLE-DATE (CT-IDX) NOT < RQ-START-DATE                   
027900            AND CT-CANDLE-DATE (CT-IDX) NOT > RQ-END-DATE                 
028000             IF SR-SERIES-COUNT < 3000                                    
028100                 ADD 1 TO SR-SERIES-COUNT                                 
028200                 SET SR-IDX TO SR-SERIES-COUNT                            
028300                 MOVE CT-CANDLE-DATE (CT-IDX)                             
028400                                 TO SR-SERIES-DATE (SR-IDX)               
028500                 MOVE CT-CLOSE-PRICE (CT-IDX)                             
028600                                 TO SR-CLOSE-PRICE (SR-IDX)               
028700             END-IF                                                       
028800         END-IF                                                           
028900     END-IF                                                               
029000*                                                                         
029100     .                                                                    
029200 3100-EXIT.                                                               
029300     EXIT.                                                                
029400*****************************************************************         
029500* 4000-VALIDAR-LARGO-SERIE                                                
029600* LA VENTANA LARGA DE MACROSS DEBE CABER EN LA SERIE                      
029700* RECORTADA, YA QUE LA SMA NECESITA AL MENOS LONG-WINDOW                  
029800* PRECIOS DE CIERRE.                                                      
029900*****************************************************************         
030000 4000-VALIDAR-LARGO-SERIE.                                                
030100*                                                                         
030200     IF SR-SERIES-COUNT < RQ-LONG-WINDOW                                  
030300         SET RQ-REJECTED TO TRUE                                          
030400         MOVE 'SERIE INSUFICIENTE PARA EL LONG-WINDOW'                    
030500                                     TO RQ-REJECT-REASON                  
030600     END-IF                                                               
030700*                                                                         
030800     .                                                                    
030900 4000-EXIT.                                                               
031000     EXIT.                                                                
