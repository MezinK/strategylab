000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3RC003                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE SALIDA DEL ARCHIVO DE    *         
000800*               RESULTADOS (RESULT FILE). UN REGISTRO POR       *         
000900*               PETICION PROCESADA CON LAS METRICAS FINALES     *         
001000*               CALCULADAS POR V31C07Z.                         *         
001100*                                                               *         
001200*****************************************************************         
001300 01  RESULT-REC.                                                          
001400     05  RSLT-SYMBOL             PIC X(08).                               
001500     05  RSLT-STRATEGY-ID        PIC X(12).                               
001600     05  RSLT-FINAL-VALUE        PIC S9(11)V99                            
001700                                  SIGN IS TRAILING SEPARATE.              
001800     05  RSLT-TOTAL-CONTRIB      PIC S9(11)V99                            
001900                                  SIGN IS TRAILING SEPARATE.              
002000     05  RSLT-CAGR               PIC S9(03)V9(06)                         
002100                                  SIGN IS TRAILING SEPARATE.              
002200     05  RSLT-MAX-DRAWDOWN       PIC S9(03)V9(06)                         
002300                                  SIGN IS TRAILING SEPARATE.              
002400     05  RSLT-ANNUAL-VOL         PIC S9(03)V9(06)                         
002500                                  SIGN IS TRAILING SEPARATE.              
002600     05  RSLT-SHARPE             PIC S9(03)V9(06)                         
002700                                  SIGN IS TRAILING SEPARATE.              
002800     05  RSLT-NUM-TRADES         PIC 9(05).                               
002900     05  FILLER                  PIC X(07).                               
