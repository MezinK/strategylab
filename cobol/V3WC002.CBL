000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3WC002                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: AREA DE TRABAJO CON LA TABLA DE OPERACIONES     *         
000800*               (COMPRAS/VENTAS) Y LA CURVA DE CAPITAL QUE      *         
000900*               DEVUELVEN LAS RUTINAS DE ESTRATEGIA A V31C01M.  *         
001000*                                                               *         
001100*  LIMITE DE TABLA: 500 OPERACIONES Y 3000 PUNTOS DE CURVA      *         
001200*  POR PETICION.                                                *         
001300*                                                               *         
001400*****************************************************************         
001500 01  V3-TRADE-TABLE-AREA.                                                 
001600     05  TR-TRADE-COUNT          PIC 9(05)   COMP.                        
001700     05  TR-TRADE-ENTRY          OCCURS 500 TIMES                         
001800                                  INDEXED BY TR-IDX.                      
001900         10  TR-TRADE-DATE       PIC 9(08).                               
002000         10  TR-ACTION           PIC X(04).                               
002100         10  TR-QUANTITY         PIC S9(09)V9(06) COMP-3.                 
002200         10  TR-PRICE            PIC S9(07)V9(04) COMP-3.                 
002300         10  TR-REASON           PIC X(40).                               
002400         10  FILLER              PIC X(01).                               
002500 01  V3-EQUITY-TABLE-AREA.                                                
002600     05  EQ-EQUITY-COUNT         PIC 9(05)   COMP.                        
002700     05  EQ-EQUITY-ENTRY         OCCURS 3000 TIMES                        
002800                                  INDEXED BY EQ-IDX.                      
002900         10  EQ-EQUITY-DATE      PIC 9(08).                               
003000         10  EQ-PORTFOLIO-VALUE  PIC S9(11)V99 COMP-3.                    
003100         10  FILLER              PIC X(01).                               
