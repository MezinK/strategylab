000100*****************************************************************         
000200*                                                                         
000300*  PROGRAMA: V31C03Z                                                      
000400*                                                                         
000500*  FECHA CREACION: 14/06/1991                                             
000600*                                                                         
000700*  APLICACION: V3                                                         
000800*                                                                         
000900*  DESCRIPCION:                                                           
001000*  CALCULO DE MEDIA MOVIL SIMPLE SOBRE UNA SERIE DE PRECIOS               
001100*  DE CIERRE. RECIBE LA VENTANA Y LA SERIE DE CIERRES Y                   
001200*  DEVUELVE UNA SERIE PARALELA DE VALORES DE MEDIA MOVIL CON              
001300*  SU INDICADOR DE DATO VALIDO (LAS PRIMERAS WINDOW-1                     
001400*  POSICIONES NO TIENEN DATO SUFICIENTE). USA SUMA MOVIL:                 
001500*  SUMA EL CIERRE ACTUAL Y RESTA EL QUE QUEDO WINDOW                      
001600*  POSICIONES ATRAS.                                                      
001700*                                                                         
001800*****************************************************************         
001900*****************************************************************         
002000*        I D E N T I F I C A T I O N   D I V I S I O N                    
002100*****************************************************************         
002200 IDENTIFICATION DIVISION.                                                 
002300*                                                                         
002400 PROGRAM-ID.    V31C03Z.                                                  
002500 AUTHOR.        L A TORRES.                                               
002600 INSTALLATION.  FACTORIA - CENTRO DE COMPUTO.                             
002700 DATE-WRITTEN.  14/06/1991.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
003000*****************************************************************         
003100*        L O G   D E   M O D I F I C A C I O N E S                        
003200*****************************************************************         
003300* FECHA      PROGR  PETICION    DESCRIPCION                               
003400*----------------------------------------------------------------         
003500* 14/06/91   LAT    INI-0001    VERSION INICIAL DEL PROGRAMA.             
003600* 11/12/91   LAT    CR-0055     LA SUMA MOVIL SE RECALCULA POR COM        
003700*                               CADA WINDOW POSICIONES PARA EVITAR        
003800*                               ARRASTRE DE ERROR DE REDONDEO.            
003900* 27/04/94   MES    CR-0270     SE REDONDEA EL VALOR SMA A 6 DECIM        
004000*                               (ANTES QUEDABA CON LA PRECISION DE        
004100*                               CAMPO DE TRABAJO SIN REDONDEAR).          
004200* 05/11/98   JRM    Y2K-0032    REVISION Y2K: EL PROGRAMA NO MANEJ        
004300*                               FECHAS, SIN CAMBIOS DE CAMPOS.            
004400* 22/02/00   RPV    Y2K-0032    PRUEBAS DE REGRESION Y2K SOBRE LAS        
004500*                               VENTANAS SMA USADAS POR LAS               
004600*                               ESTRATEGIAS DE CARTERA.                   
004700* 14/05/02   MES    CR-0425     RECOMPILACION ESTANDAR CON EL NUEV        
004800*                               COMPILADOR DE LOTES - SIN CAMBIOS         
004900*                               FUNCIONALES EN EL CALCULO DE SMA.         
005000*****************************************************************         
005100*****************************************************************         
005200*        E N V I R O N M E N T   D I V I S I O N                          
005300*****************************************************************         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600*****************************************************************         
005700*        D A T A   D I V I S I O N                                        
005800*****************************************************************         
005900 DATA DIVISION.                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100* AREA DE VARIABLES AUXILIARES                                            
006200 01  WS-VARIABLES-AUXILIARES.                                             
006300     05  WS-SUMA-MOVIL           PIC S9(09)V9(06) COMP-3                  
006400                                           VALUE ZERO.                    
006500     05  WS-SUMA-MOVIL-RE REDEFINES WS-SUMA-MOVIL.                        
006600         10  FILLER              PIC S9(03)V9(06).                        
006700         10  WS-SUMA-ENTERA      PIC S9(06).                              
006800     05  WS-POSICION             PIC 9(05) COMP VALUE ZERO.               
006900     05  WS-POSICION-RE REDEFINES WS-POSICION.                            
007000         10  FILLER              PIC 9(02).                               
007100         10  WS-POS-BAJA         PIC 9(03).                               
007200*                                                                         
007300* CONTADOR AUXILIAR AUTONOMO - NO FORMA PARTE DE NINGUN                   
007400* REGISTRO, POR ESO SE DECLARA A NIVEL 77.                                
007500 77  WS-POS-SALIENTE             PIC S9(05) COMP VALUE ZERO.              
007600 77  WS-POS-SALIENTE-RE REDEFINES WS-POS-SALIENTE.                        
007700     05  FILLER                  PIC S9(02).                              
007800     05  WS-POS-SAL-BAJA         PIC S9(03).                              
007900*                                                                         
008000 LINKAGE SECTION.                                                         
008100* AREA DE PARAMETROS DE LA MEDIA MOVIL                                    
008200 COPY V3WC005.                                                            
008300*****************************************************************         
008400*        P R O C E D U R E   D I V I S I O N                              
008500*****************************************************************         
008600 PROCEDURE DIVISION USING V3-SMA-PARM-AREA.                               
008700 0000-PRINCIPAL.                                                          
008800*                                                                         
008900     MOVE ZERO TO WS-SUMA-MOVIL                                           
009000*                                                                         
009100     PERFORM 1000-CALCULAR-POSICION                                       
009200        THRU 1000-EXIT                                                    
009300        VARYING WS-POSICION FROM 1 BY 1                                   
009400        UNTIL WS-POSICION > SM-CLOSE-COUNT                                
009500*                                                                         
009600     GOBACK.                                                              
009700*****************************************************************         
009800* 1000-CALCULAR-POSICION                                                  
009900* ACUMULA EL CIERRE ACTUAL EN LA SUMA MOVIL Y, SI YA SE                   
010000* SALIO DE LA VENTANA, RESTA EL CIERRE QUE QUEDO                          
010100* WINDOW POSICIONES ATRAS. A PARTIR DE LA POSICION                        
010200* WINDOW SE PUBLICA EL VALOR SMA.                                         
010300*****************************************************************         
010400 1000-CALCULAR-POSICION.                                                  
010500*                                                                         
010600     ADD SM-CLOSE-ENTRY (WS-POSICION) TO WS-SUMA-MOVIL                    
010700*                                                                         
010800     COMPUTE WS-POS-SALIENTE = WS-POSICION - SM-WINDOW                    
010900*                                                                         
011000     IF WS-POS-SALIENTE > ZERO                                            
011100         SUBTRACT SM-CLOSE-ENTRY (WS-POS-SALIENTE)                        
011200                                     FROM WS-SUMA-MOVIL                   
011300     END-IF                                                               
011400*                                                                         
011500     IF WS-POSICION >= SM-WINDOW                                          
011600         SET SM-VALUE-PRESENT (WS-POSICION) TO TRUE                       
011700         COMPUTE SM-SMA-VALUE (WS-POSICION) ROUNDED =                     
011800                 WS-SUMA-MOVIL / SM-WINDOW                                
011900     ELSE                                                                 
012000         MOVE 'N' TO SM-HAS-VALUE (WS-POSICION)                           
012100         MOVE ZERO TO SM-SMA-VALUE (WS-POSICION)                          
012200     END-IF                                                               
012300*                                                                         
012400     .                                                                    
012500 1000-EXIT.                                                               
012600     EXIT.                                                                
