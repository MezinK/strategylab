000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3RC004                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE SALIDA DEL ARCHIVO DE    *         
000800*               OPERACIONES (TRADES FILE). UN REGISTRO POR      *         
000900*               COMPRA O VENTA EJECUTADA POR LA ESTRATEGIA.     *         
001000*                                                               *         
001100*****************************************************************         
001200 01  TRADE-REC.                                                           
001300     05  TRDE-SYMBOL             PIC X(08).                               
001400     05  TRDE-TRADE-DATE         PIC 9(08).                               
001500     05  TRDE-ACTION             PIC X(04).                               
001600     05  TRDE-QUANTITY           PIC S9(09)V9(06)                         
001700                                  SIGN IS TRAILING SEPARATE.              
001800     05  TRDE-PRICE              PIC S9(07)V9(04)                         
001900                                  SIGN IS TRAILING SEPARATE.              
002000     05  TRDE-REASON             PIC X(40).                               
002100     05  FILLER                  PIC X(12).                               
