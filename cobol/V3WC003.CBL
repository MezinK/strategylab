000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3WC003                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: AREA DE PARAMETROS (LINKAGE) DE LA PETICION DE  *         
000800*               BACKTEST VIGENTE. V31C01M LA LLENA CON EL       *         
000900*               REGISTRO LEIDO DEL REQUEST FILE Y SE LA PASA    *         
001000*               POR CALL A V31C02Z (VALIDACION) Y A LAS         *         
001100*               RUTINAS DE ESTRATEGIA.                          *         
001200*                                                               *         
001300*****************************************************************         
001400 01  V3-REQUEST-PARM-AREA.                                                
001500     05  RQ-SYMBOL               PIC X(08).                               
001600     05  RQ-START-DATE           PIC 9(08).                               
001700     05  RQ-END-DATE             PIC 9(08).                               
001800     05  RQ-INITIAL-CAPITAL      PIC S9(09)V99   COMP-3.                  
001900     05  RQ-STRATEGY-ID          PIC X(12).                               
002000         88  RQ-BUYHOLD                  VALUE 'BUYHOLD     '.            
002100         88  RQ-DCA                      VALUE 'DCA         '.            
002200         88  RQ-MACROSS                  VALUE 'MACROSS     '.            
002300     05  RQ-CONTRIB-AMOUNT       PIC S9(07)V99   COMP-3.                  
002400     05  RQ-FREQUENCY-DAYS       PIC 9(04)       COMP.                    
002500     05  RQ-SHORT-WINDOW         PIC 9(04)       COMP.                    
002600     05  RQ-LONG-WINDOW          PIC 9(04)       COMP.                    
002700     05  RQ-REJECT-SW            PIC X(01)       VALUE 'N'.               
002800         88  RQ-REJECTED                 VALUE 'S'.                       
002900         88  RQ-ACCEPTED                 VALUE 'N'.                       
003000     05  RQ-REJECT-REASON        PIC X(40)       VALUE SPACES.            
003100     05  FILLER                  PIC X(01)       VALUE SPACES.            
