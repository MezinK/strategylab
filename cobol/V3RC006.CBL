000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3RC006                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: LINEAS DEL REPORTE RESUMEN DE BACKTEST.         *         
000800*               ENCABEZADOS, DETALLE, RECHAZO Y PIE CON LOS     *         
000900*               TOTALES DE CONTROL. SIN QUIEBRE DE CONTROL,     *         
001000*               LISTADO PLANO.                                  *         
001100*                                                               *         
001200*****************************************************************         
001300 01  RPT-HEADING-1.                                                       
001400     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001500     05  FILLER                  PIC X(36)                                
001600                       VALUE 'LABORATORIO DE BACKTEST - RESUMEN'.         
001700     05  FILLER                  PIC X(63)   VALUE SPACES.                
001800 01  RPT-HEADING-2.                                                       
001900     05  FILLER                  PIC X(01)   VALUE SPACE.                 
002000     05  FILLER                  PIC X(08)   VALUE 'SYMBOL'.              
002100     05  FILLER                  PIC X(01)   VALUE SPACE.                 
002200     05  FILLER                  PIC X(12)   VALUE 'STRATEGY'.            
002300     05  FILLER                  PIC X(01)   VALUE SPACE.                 
002400     05  FILLER                  PIC X(14)   VALUE 'FINAL VALUE'.         
002500     05  FILLER                  PIC X(01)   VALUE SPACE.                 
002600     05  FILLER                PIC X(14)   VALUE 'TOTAL CONTRIB'.         
002700     05  FILLER                  PIC X(01)   VALUE SPACE.                 
002800     05  FILLER                  PIC X(09)   VALUE 'CAGR %'.              
002900     05  FILLER                  PIC X(01)   VALUE SPACE.                 
003000     05  FILLER                  PIC X(10)   VALUE 'MAX DD %'.            
003100     05  FILLER                  PIC X(01)   VALUE SPACE.                 
003200     05  FILLER                  PIC X(10)   VALUE 'VOL %'.               
003300     05  FILLER                  PIC X(01)   VALUE SPACE.                 
003400     05  FILLER                  PIC X(08)   VALUE 'SHARPE'.              
003500     05  FILLER                  PIC X(01)   VALUE SPACE.                 
003600     05  FILLER                  PIC X(06)   VALUE 'TRADES'.              
003700 01  RPT-DETAIL-LINE.                                                     
003800     05  FILLER                  PIC X(01)   VALUE SPACE.                 
003900     05  RPTD-SYMBOL             PIC X(08).                               
004000     05  FILLER                  PIC X(01)   VALUE SPACE.                 
004100     05  RPTD-STRATEGY           PIC X(12).                               
004200     05  FILLER                  PIC X(01)   VALUE SPACE.                 
004300     05  RPTD-FINAL-VALUE        PIC Z,ZZZ,ZZ9.99-.                       
004400     05  FILLER                  PIC X(01)   VALUE SPACE.                 
004500     05  RPTD-TOTAL-CONTRIB      PIC Z,ZZZ,ZZ9.99-.                       
004600     05  FILLER                  PIC X(01)   VALUE SPACE.                 
004700     05  RPTD-CAGR-PCT           PIC Z,ZZ9.9999-.                         
004800     05  FILLER                  PIC X(01)   VALUE SPACE.                 
004900     05  RPTD-MAXDD-PCT          PIC Z,ZZ9.9999-.                         
005000     05  FILLER                  PIC X(01)   VALUE SPACE.                 
005100     05  RPTD-VOL-PCT            PIC Z,ZZ9.9999-.                         
005200     05  FILLER                  PIC X(01)   VALUE SPACE.                 
005300     05  RPTD-SHARPE             PIC Z9.99-.                              
005400     05  FILLER                  PIC X(01)   VALUE SPACE.                 
005500     05  RPTD-NUM-TRADES         PIC ZZZZ9.                               
005600     05  FILLER                  PIC X(01)   VALUE SPACES.                
005700 01  RPT-REJECT-LINE.                                                     
005800     05  FILLER                  PIC X(01)   VALUE SPACE.                 
005900     05  RPTR-LITERAL            PIC X(10)   VALUE '***RECHAZO'.          
006000     05  FILLER                  PIC X(01)   VALUE SPACE.                 
006100     05  RPTR-SYMBOL             PIC X(08).                               
006200     05  FILLER                  PIC X(01)   VALUE SPACE.                 
006300     05  RPTR-REASON             PIC X(40).                               
006400     05  FILLER                  PIC X(39)   VALUE SPACES.                
006500 01  RPT-FOOTER-LINE.                                                     
006600     05  FILLER                  PIC X(01)   VALUE SPACE.                 
006700     05  RPTF-LITERAL            PIC X(20).                               
006800     05  RPTF-VALOR              PIC ZZZ,ZZ9.                             
006900     05  FILLER                  PIC X(72)   VALUE SPACES.                
