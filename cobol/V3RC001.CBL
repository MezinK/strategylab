000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3RC001                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DEL ARCHIVO DE VELAS        *         
000800*               DIARIAS (CANDLE FILE). ENTRADA AL PROCESO       *         
000900*               BATCH DE BACKTESTING. UN REGISTRO POR DIA DE    *         
001000*               NEGOCIACION, AGRUPADOS POR SYMBOL Y ORDENADOS   *         
001100*               ASCENDENTE POR FECHA.                           *         
001200*                                                               *         
001300*****************************************************************         
001400 01  CANDLE-REC.                                                          
001500     05  CNDL-SYMBOL             PIC X(08).                               
001600     05  CNDL-CANDLE-DATE        PIC 9(08).                               
001700     05  CNDL-OPEN-PRICE         PIC S9(07)V9(04)                         
001800                                  SIGN IS TRAILING SEPARATE.              
001900     05  CNDL-HIGH-PRICE         PIC S9(07)V9(04)                         
002000                                  SIGN IS TRAILING SEPARATE.              
002100     05  CNDL-LOW-PRICE          PIC S9(07)V9(04)                         
002200                                  SIGN IS TRAILING SEPARATE.              
002300     05  CNDL-CLOSE-PRICE        PIC S9(07)V9(04)                         
002400                                  SIGN IS TRAILING SEPARATE.              
002500     05  CNDL-VOLUME             PIC 9(12).                               
002600     05  FILLER                  PIC X(04).                               
