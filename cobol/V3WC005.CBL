000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3WC005                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: AREA DE PARAMETROS (LINKAGE) DEL CALCULO DE     *         
000800*               MEDIA MOVIL SIMPLE (SMA). DE ENTRADA: VENTANA Y *         
000900*               SERIE DE PRECIOS DE CIERRE. DE SALIDA: SERIE DE *         
001000*               VALORES SMA CON SU INDICADOR DE DATO VALIDO.    *         
001100*               LA USA V31C03Z Y SE REUTILIZA DOS VECES (CORTA  *         
001200*               Y LARGA) DESDE V31C06Z VIA COPY...REPLACING.    *         
001300*                                                               *         
001400*****************************************************************         
001500 01  V3-SMA-PARM-AREA.                                                    
001600     05  SM-WINDOW               PIC 9(04)       COMP.                    
001700     05  SM-CLOSE-COUNT          PIC 9(05)       COMP.                    
001800     05  SM-CLOSE-ENTRY          OCCURS 3000 TIMES                        
001900                                  PIC S9(07)V9(04) COMP-3.                
002000     05  SM-SMA-ENTRY            OCCURS 3000 TIMES.                       
002100         10  SM-HAS-VALUE        PIC X(01)       VALUE 'N'.               
002200             88  SM-VALUE-PRESENT        VALUE 'S'.                       
002300         10  SM-SMA-VALUE        PIC S9(07)V9(06) COMP-3.                 
002400     05  FILLER                  PIC X(01)       VALUE SPACES.            
