000100*****************************************************************         
000200*                                                                         
000300*  PROGRAMA: V31C01M                                                      
000400*                                                                         
000500*  FECHA CREACION: 10/06/1991                                             
000600*                                                                         
000700*  APLICACION: V3                                                         
000800*                                                                         
000900*  DESCRIPCION:                                                           
001000*  MOTOR PRINCIPAL DEL PROCESO DE BACKTESTING. LEE EL                     
001100*  ARCHIVO DE VELAS (CANDLE) COMPLETO A TABLA, LEE EL                     
001200*  ARCHIVO DE PETICIONES (REQUEST) UNA POR UNA, LLAMA A LA                
001300*  VALIDACION/RECORTE, DESPACHA LA ESTRATEGIA SOLICITADA,                 
001400*  CALCULA APORTES TOTALES Y METRICAS Y ESCRIBE RESULT /                  
001500*  TRADES / EQUITY Y EL REPORTE RESUMEN CON LOS TOTALES DE                
001600*  CONTROL.                                                               
001700*                                                                         
001800*****************************************************************         
001900*****************************************************************         
002000*        I D E N T I F I C A T I O N   D I V I S I O N                    
002100*****************************************************************         
002200 IDENTIFICATION DIVISION.                                                 
002300*                                                                         
002400 PROGRAM-ID.    V31C01M.                                                  
002500 AUTHOR.        J R MEDINA.                                               
002600 INSTALLATION.  FACTORIA - CENTRO DE COMPUTO.                             
002700 DATE-WRITTEN.  10/06/1991.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
003000*****************************************************************         
003100*        L O G   D E   M O D I F I C A C I O N E S                        
003200*****************************************************************         
003300* FECHA      PROGR  PETICION    DESCRIPCION                               
003400*----------------------------------------------------------------         
003500* 10/06/91   JRM    INI-0001    VERSION INICIAL DEL PROGRAMA.             
003600* 02/09/91   JRM    CR-0033     SE AGREGA EL PIE DE REPORTE CON LO        
003700*                               TOTALES DE CONTROL (LEIDAS/PROCESA        
003800*                               RECHAZADAS/TRADES).                       
003900* 14/01/92   LAT    CR-0081     CORRECCION: EL CIERRE DE ARCHIVOS         
004000*                               EJECUTABA SI TODAS LAS PETICIONES         
004100*                               RECHAZADAS.                               
004200* 20/07/93   MES    CR-0205     SE AMPLIA LA TABLA DE VELAS DE 100        
004300*                               3000 POSICIONES POR SOLICITUD DE S        
004400* 11/03/94   JRM    CR-0260     VALIDACION DE WS-CANDLE-STATUS Y          
004500*                               WS-REQUEST-STATUS AL ABRIR LOS ARC        
004600*                               DE ENTRADA.                               
004700* 05/11/98   MES    Y2K-0032    AMPLIACION DE FECHAS A 4 DIGITOS D        
004800*                               (PROYECTO Y2K). CANDLE-DATE, START        
004900*                               END-DATE Y EQTY-DATE PASAN DE AA A        
005000* 22/06/99   LAT    Y2K-0032    PRUEBAS DE REGRESION Y2K SOBRE EL         
005100*                               COMPLETO DE PETICIONES DE CARTERA         
005200* 09/02/01   RPV    CR-0410     SE AGREGA EL CONTADOR DE TRADES ES        
005300*                               AL PIE DEL REPORTE (ANTES SOLO SE         
005400*                               TOTALIZABAN LAS PETICIONES).              
005500* 18/10/02   RPV    CR-0455     AJUSTE DE ALINEACION DE COLUMNAS E        
005600*                               DETALLE DEL REPORTE PARA VALORES          
005700*                               NEGATIVOS DE CAGR Y MAX DRAWDOWN.         
005800*****************************************************************         
005900*****************************************************************         
006000*        E N V I R O N M E N T   D I V I S I O N                          
006100*****************************************************************         
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM.                                                  
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT CANDLE-FILE ASSIGN TO CANDLE                                  
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS WS-CANDLE-STATUS.                                 
007100     SELECT REQUEST-FILE ASSIGN TO REQUEST                                
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-REQUEST-STATUS.                                
007400     SELECT RESULT-FILE ASSIGN TO RESULT                                  
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-RESULT-STATUS.                                 
007700     SELECT TRADES-FILE ASSIGN TO TRADES                                  
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS IS WS-TRADES-STATUS.                                 
008000     SELECT EQUITY-FILE ASSIGN TO EQUITY                                  
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS IS WS-EQUITY-STATUS.                                 
008300     SELECT REPORT-FILE ASSIGN TO REPORT                                  
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WS-REPORT-STATUS.                                 
008600*****************************************************************         
008700*        D A T A   D I V I S I O N                                        
008800*****************************************************************         
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100* ARCHIVO DE VELAS DIARIAS (ENTRADA)                                      
009200 FD  CANDLE-FILE                                                          
009300     RECORD CONTAINS 80 CHARACTERS                                        
009400     RECORDING MODE IS F.                                                 
009500 COPY V3RC001.                                                            
009600* ARCHIVO DE PETICIONES DE BACKTEST (ENTRADA)                             
009700 FD  REQUEST-FILE                                                         
009800     RECORD CONTAINS 80 CHARACTERS                                        
009900     RECORDING MODE IS F.                                                 
010000 COPY V3RC002.                                                            
010100* ARCHIVO DE RESULTADOS / METRICAS (SALIDA)                               
010200 FD  RESULT-FILE                                                          
010300     RECORD CONTAINS 100 CHARACTERS                                       
010400     RECORDING MODE IS F.                                                 
010500 COPY V3RC003.                                                            
010600* ARCHIVO DE OPERACIONES EJECUTADAS (SALIDA)                              
010700 FD  TRADES-FILE                                                          
010800     RECORD CONTAINS 100 CHARACTERS                                       
010900     RECORDING MODE IS F.                                                 
011000 COPY V3RC004.                                                            
011100* ARCHIVO DE CURVA DE CAPITAL (SALIDA)                                    
011200 FD  EQUITY-FILE                                                          
011300     RECORD CONTAINS 40 CHARACTERS                                        
011400     RECORDING MODE IS F.                                                 
011500 COPY V3RC005.                                                            
011600* REPORTE RESUMEN DE BACKTEST (SALIDA)                                    
011700 FD  REPORT-FILE                                                          
011800     RECORD CONTAINS 100 CHARACTERS                                       
011900     RECORDING MODE IS F.                                                 
012000 COPY V3RC006.                                                            
012100*****************************************************************         
012200*        W O R K I N G   S T O R A G E   S E C T I O N                    
012300*****************************************************************         
012400 WORKING-STORAGE SECTION.                                                 
012500* AREA DE CONSTANTES - NOMBRES DE LOS SUBPROGRAMAS                        
012600 01  CT-CONSTANTES.                                                       
012700     05  CT-PROGRAMA             PIC X(08) VALUE                          
012800                                           'V31C01M '.                    
012900     05  CT-V31C02Z              PIC X(08) VALUE 'V31C02Z '.              
013000     05  CT-V31C04Z              PIC X(08) VALUE 'V31C04Z '.              
013100     05  CT-V31C05Z              PIC X(08) VALUE 'V31C05Z '.              
013200     05  CT-V31C06Z              PIC X(08) VALUE 'V31C06Z '.              
013300     05  CT-V31C07Z              PIC X(08) VALUE 'V31C07Z '.              
013400     05  FILLER                  PIC X(08) VALUE SPACES.                  
013500* AREA DE SWITCHES                                                        
013600 01  SW-SWITCHES.                                                         
013700     05  SW-CANDLE-EOF           PIC X(01) VALUE 'N'.                     
013800         88  FIN-CANDLE                     VALUE 'S'.                    
013900         88  NO-FIN-CANDLE                  VALUE 'N'.                    
014000     05  SW-REQUEST-EOF          PIC X(01) VALUE 'N'.                     
014100         88  FIN-REQUEST                    VALUE 'S'.                    
014200         88  NO-FIN-REQUEST                 VALUE 'N'.                    
014300     05  SW-TABLA-LLENA          PIC X(01) VALUE 'N'.                     
014400         88  TABLA-CANDLES-LLENA            VALUE 'S'.                    
014500     05  FILLER                  PIC X(01) VALUE SPACES.                  
014600* AREA DE FILE STATUS DE CADA ARCHIVO                                     
014700 01  WS-STATUS-AREA.                                                      
014800     05  WS-CANDLE-STATUS        PIC X(02) VALUE SPACES.                  
014900     05  WS-ESTADO-ARCHIVO-RE REDEFINES WS-CANDLE-STATUS.                 
015000         10  WS-ESTADO-1         PIC X(01).                               
015100         10  WS-ESTADO-2         PIC X(01).                               
015200     05  WS-REQUEST-STATUS       PIC X(02) VALUE SPACES.                  
015300     05  WS-RESULT-STATUS        PIC X(02) VALUE SPACES.                  
015400     05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.                  
015500     05  WS-EQUITY-STATUS        PIC X(02) VALUE SPACES.                  
015600     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.                  
015700     05  FILLER                  PIC X(02) VALUE SPACES.                  
015800* CONTADORES DE CONTROL DEL LOTE                                          
015900 01  WS-CONTADORES.                                                       
016000     05  WS-REQ-LEIDAS           PIC 9(07) COMP VALUE ZERO.               
016100     05  WS-REQ-PROCESADAS       PIC 9(07) COMP VALUE ZERO.               
016200     05  WS-REQ-RECHAZADAS       PIC 9(07) COMP VALUE ZERO.               
016300     05  FILLER                  PIC X(01) VALUE SPACES.                  
016400* CONTADOR AUXILIAR AUTONOMO - NO FORMA PARTE DEL                         
016500* RENGLON DE CONTADORES, POR ESO SE DECLARA A NIVEL 77.                   
016600 77  WS-TRADES-ESCRITOS          PIC 9(07) COMP VALUE ZERO.               
016700* AREA DE VARIABLES AUXILIARES                                            
016800 01  WS-VARIABLES-AUXILIARES.                                             
016900     05  WS-SUBINDICE            PIC 9(05) COMP VALUE ZERO.               
017000     05  WS-SUBINDICE-RE REDEFINES WS-SUBINDICE.                          
017100         10  FILLER              PIC 9(02).                               
017200         10  WS-SUB-BAJO         PIC 9(03).                               
017300     05  WS-FECHA-PROCESO        PIC 9(08) VALUE ZERO.                    
017400     05  WS-FECHA-PROCESO-RE REDEFINES WS-FECHA-PROCESO.                  
017500         10  WS-FECHA-AAAA       PIC 9(04).                               
017600         10  WS-FECHA-MM         PIC 9(02).                               
017700         10  WS-FECHA-DD         PIC 9(02).                               
017800* COPYS DE TRABAJO COMPARTIDAS CON LOS SUBPROGRAMAS                       
017900 COPY V3WC001.                                                            
018000 COPY V3WC002.                                                            
018100 COPY V3WC003.                                                            
018200 COPY V3WC004.                                                            
018300*****************************************************************         
018400*        P R O C E D U R E   D I V I S I O N                              
018500*****************************************************************         
018600 PROCEDURE DIVISION.                                                      
018700 MAINLINE.                                                                
018800*                                                                         
018900     PERFORM 1000-INICIO                                                  
019000        THRU 1000-INICIO-EXIT                                             
019100*                                                                         
019200     PERFORM 2000-PROCESAR-REQUESTS                                       
019300        THRU 2000-EXIT                                                    
019400        UNTIL FIN-REQUEST                                                 
019500*                                                                         
019600     PERFORM 9000-FIN                                                     
019700        THRU 9000-FIN-EXIT                                                
019800*                                                                         
019900     STOP RUN.                                                            
020000*****************************************************************         
020100* 1000-INICIO                                                             
020200* ABRE LOS ARCHIVOS, IMPRIME EL ENCABEZADO DEL REPORTE,                   
020300* CARGA LA TABLA DE VELAS Y HACE LA LECTURA PRIMARIA DEL                  
020400* ARCHIVO DE PETICIONES.                                                  
020500*****************************************************************         
020600 1000-INICIO.                                                             
020700*                                                                         
020800     OPEN INPUT  CANDLE-FILE                                              
020900                 REQUEST-FILE                                             
021000     OPEN OUTPUT RESULT-FILE                                              
021100                 TRADES-FILE                                              
021200                 EQUITY-FILE                                              
021300                 REPORT-FILE                                              
021400*                                                                         
021500     PERFORM 1100-VALIDAR-APERTURA                                        
021600        THRU 1100-EXIT                                                    
021700*                                                                         
021800     PERFORM 1200-IMPRIMIR-ENCABEZADO                                     
021900        THRU 1200-EXIT                                                    
022000*                                                                         
022100     PERFORM 1300-CARGAR-CANDLES                                          
022200        THRU 1300-EXIT                                                    
022300*                                                                         
022400     PERFORM 1400-LEER-REQUEST                                            
022500        THRU 1400-EXIT                                                    
022600*                                                                         
022700     .                                                                    
022800 1000-INICIO-EXIT.                                                        
022900     EXIT.                                                                
023000*****************************************************************         
023100* 1100-VALIDAR-APERTURA                                                   
023200*****************************************************************         
023300 1100-VALIDAR-APERTURA.                                                   
023400*                                                                         
023500     IF WS-CANDLE-STATUS NOT = '00'                                       
023600         DISPLAY 'V31C01M - ERROR AL ABRIR CANDLE FILE - '                
023700                 WS-CANDLE-STATUS                                         
023800         STOP RUN                                                         
023900     END-IF                                                               
024000*                                                                         
024100     IF WS-REQUEST-STATUS NOT = '00'                                      
024200         DISPLAY 'V31C01M - ERROR AL ABRIR REQUEST FILE - '               
024300                 WS-REQUEST-STATUS                                        
024400         STOP RUN                                                         
024500     END-IF                                                               
024600*                                                                         
024700     .                                                                    
024800 1100-EXIT.                                                               
024900     EXIT.                                                                
025000*****************************************************************         
025100* 1200-IMPRIMIR-ENCABEZADO                                                
025200*****************************************************************         
025300 1200-IMPRIMIR-ENCABEZADO.                                                
025400*                                                                         
025500     WRITE RPT-HEADING-1 AFTER ADVANCING C01                              
025600     WRITE RPT-HEADING-2                                                  
025700*                                                                         
025800     .                                                                    
025900 1200-EXIT.                                                               
026000     EXIT.                                                                
026100*****************************************************************         
026200* 1300-CARGAR-CANDLES                                                     
026300* CARGA TODO EL ARCHIVO DE VELAS A LA TABLA EN MEMORIA.                   
026400*****************************************************************         
026500 1300-CARGAR-CANDLES.                                                     
026600*                                                                         
026700     MOVE ZERO TO CT-CANDLE-COUNT                                         
026800*                                                                         
026900     READ CANDLE-FILE                                                     
027000         AT END                                                           
027100             SET FIN-CANDLE TO TRUE                                       
027200         NOT AT END                                                       
027300             PERFORM 1310-GUARDAR-CANDLE                                  
027400                THRU 1310-EXIT                                            
027500     END-READ                                                             
027600*                                                                         
027700     PERFORM 1320-LEER-CANDLES                                            
027800        THRU 1320-EXIT                                                    
027900        UNTIL FIN-CANDLE                                                  
028000*                                                                         
028100     .                                                                    
028200 1300-EXIT.                                                               
028300     EXIT.                                                                
028400*****************************************************************         
028500* 1310-GUARDAR-CANDLE                                                     
028600*****************************************************************         
028700 1310-GUARDAR-CANDLE.                                                     
028800*                                                                         
028900     IF CT-CANDLE-COUNT < 3000                                            
029000         ADD 1 TO CT-CANDLE-COUNT                                         
029100         SET CT-IDX TO CT-CANDLE-COUNT                                    
029200         MOVE CNDL-SYMBOL      TO CT-SYMBOL (CT-IDX)                      
029300         MOVE CNDL-CANDLE-DATE TO CT-CANDLE-DATE (CT-IDX)                 
029400         MOVE CNDL-CLOSE-PRICE TO CT-CLOSE-PRICE (CT-IDX)                 
029500     ELSE                                                                 
029600         SET TABLA-CANDLES-LLENA TO TRUE                                  
029700         DISPLAY 'V31C01M - TABLA DE VELAS LLENA - SE '                   
029800                 'IGNORAN LOS REGISTROS SOBRANTES'                        
029900     END-IF                                                               
030000*                                                                         
030100     .                                                                    
030200 1310-EXIT.                                                               
030300     EXIT.                                                                
030400*****************************************************************         
030500* 1320-LEER-CANDLES                                                       
030600*****************************************************************         
030700 1320-LEER-CANDLES.                                                       
030800*                                                                         
030900     READ CANDLE-FILE                                                     
031000         AT END                                                           
031100             SET FIN-CANDLE TO TRUE                                       
031200         NOT AT END                                                       
031300             PERFORM 1310-GUARDAR-CANDLE                                  
031400                THRU 1310-EXIT                                            
031500     END-READ                                                             
031600*                                                                         
031700     .                                                                    
031800 1320-EXIT.                                                               
031900     EXIT.                                                                
032000*****************************************************************         
032100* 1400-LEER-REQUEST                                                       
032200*****************************************************************         
032300 1400-LEER-REQUEST.                                                       
032400*                                                                         
032500     READ REQUEST-FILE                                                    
032600         AT END                                                           
032700             SET FIN-REQUEST TO TRUE                                      
032800         NOT AT END                                                       
032900             ADD 1 TO WS-REQ-LEIDAS                                       
033000     END-READ                                                             
033100*                                                                         
033200     .                                                                    
033300 1400-EXIT.                                                               
033400     EXIT.                                                                
033500*****************************************************************         
033600* 2000-PROCESAR-REQUESTS                                                  
033700* VALIDA, DESPACHA LA ESTRATEGIA, CALCULA APORTES Y                       
033800* METRICAS, ESCRIBE LAS SALIDAS DE LA PETICION VIGENTE Y                  
033900* LEE LA SIGUIENTE PETICION.                                              
034000*****************************************************************         
034100 2000-PROCESAR-REQUESTS.                                                  
034200*                                                                         
034300     PERFORM 2100-CARGAR-PARM-REQUEST                                     
034400        THRU 2100-EXIT                                                    
034500*                                                                         
034600     PERFORM 2200-VALIDAR-Y-CORTAR                                        
034700        THRU 2200-EXIT                                                    
034800*                                                                         
034900     IF RQ-ACCEPTED                                                       
035000         PERFORM 2300-EJECUTAR-ESTRATEGIA                                 
035100            THRU 2300-EXIT                                                
035200         PERFORM 2600-CALC-CONTRIBUCIONES                                 
035300            THRU 2600-EXIT                                                
035400         PERFORM 2700-CALC-METRICAS                                       
035500            THRU 2700-EXIT                                                
035600     END-IF                                                               
035700*                                                                         
035800     IF RQ-REJECTED                                                       
035900         ADD 1 TO WS-REQ-RECHAZADAS                                       
036000         PERFORM 7100-IMPRIMIR-RECHAZO                                    
036100            THRU 7100-EXIT                                                
036200     ELSE                                                                 
036300         ADD 1 TO WS-REQ-PROCESADAS                                       
036400         PERFORM 3000-ESCRIBIR-SALIDAS                                    
036500            THRU 3000-EXIT                                                
036600         PERFORM 7000-IMPRIMIR-DETALLE                                    
036700            THRU 7000-EXIT                                                
036800     END-IF                                                               
036900*                                                                         
037000     PERFORM 1400-LEER-REQUEST                                            
037100        THRU 1400-EXIT                                                    
037200*                                                                         
037300     .                                                                    
037400 2000-EXIT.                                                               
037500     EXIT.                                                                
037600*****************************************************************         
037700* 2100-CARGAR-PARM-REQUEST                                                
037800* TRASLADA EL REGISTRO LEIDO A LA AREA DE PARAMETROS Y                    
037900* REINICIALIZA LAS TABLAS DE TRABAJO DE LA PETICION.                      
038000*****************************************************************         
038100 2100-CARGAR-PARM-REQUEST.                                                
038200*                                                                         
038300     MOVE RQST-SYMBOL            TO RQ-SYMBOL                             
038400     MOVE RQST-START-DATE        TO RQ-START-DATE                         
038500     MOVE RQST-END-DATE          TO RQ-END-DATE                           
038600     MOVE RQST-INITIAL-CAPITAL   TO RQ-INITIAL-CAPITAL                    
038700     MOVE RQST-STRATEGY-ID       TO RQ-STRATEGY-ID                        
038800     MOVE RQST-CONTRIB-AMOUNT    TO RQ-CONTRIB-AMOUNT                     
038900     MOVE RQST-FREQUENCY-DAYS    TO RQ-FREQUENCY-DAYS                     
039000     MOVE RQST-SHORT-WINDOW      TO RQ-SHORT-WINDOW                       
039100     MOVE RQST-LONG-WINDOW       TO RQ-LONG-WINDOW                        
039200     MOVE 'N'                    TO RQ-REJECT-SW                          
039300     MOVE SPACES                 TO RQ-REJECT-REASON                      
039400     MOVE ZERO                   TO SR-SERIES-COUNT                       
039500     MOVE ZERO                   TO TR-TRADE-COUNT                        
039600     MOVE ZERO                   TO EQ-EQUITY-COUNT                       
039700     MOVE 'N'                    TO MX-REJECT-SW                          
039800*                                                                         
039900     .                                                                    
040000 2100-EXIT.                                                               
040100     EXIT.                                                                
040200*****************************************************************         
040300* 2200-VALIDAR-Y-CORTAR                                                   
040400* INVOCA LA RUTINA DE VALIDACION DE LA PETICION Y DE                      
040500* RECORTE DE LA SERIE DE VELAS AL RANGO SOLICITADO.                       
040600*****************************************************************         
040700 2200-VALIDAR-Y-CORTAR.                                                   
040800*                                                                         
040900     CALL CT-V31C02Z USING V3-REQUEST-PARM-AREA                           
041000                           V3-CANDLE-TABLE-AREA                           
041100                           V3-SERIES-TABLE-AREA                           
041200*                                                                         
041300     .                                                                    
041400 2200-EXIT.                                                               
041500     EXIT.                                                                
041600*****************************************************************         
041700* 2300-EJECUTAR-ESTRATEGIA                                                
041800* DESPACHA LA ESTRATEGIA SOLICITADA POR STRATEGY-ID.                      
041900*****************************************************************         
042000 2300-EJECUTAR-ESTRATEGIA.                                                
042100*                                                                         
042200     EVALUATE TRUE                                                        
042300         WHEN RQ-BUYHOLD                                                  
042400             CALL CT-V31C04Z USING V3-REQUEST-PARM-AREA                   
042500                                   V3-SERIES-TABLE-AREA                   
042600                                   V3-TRADE-TABLE-AREA                    
042700                                   V3-EQUITY-TABLE-AREA                   
042800         WHEN RQ-DCA                                                      
042900             CALL CT-V31C05Z USING V3-REQUEST-PARM-AREA                   
043000                                   V3-SERIES-TABLE-AREA                   
043100                                   V3-TRADE-TABLE-AREA                    
043200                                   V3-EQUITY-TABLE-AREA                   
043300         WHEN RQ-MACROSS                                                  
043400             CALL CT-V31C06Z USING V3-REQUEST-PARM-AREA                   
043500                                   V3-SERIES-TABLE-AREA                   
043600                                   V3-TRADE-TABLE-AREA                    
043700                                   V3-EQUITY-TABLE-AREA                   
043800         WHEN OTHER                                                       
043900             CONTINUE                                                     
044000     END-EVALUATE                                                         
044100*                                                                         
044200     .                                                                    
044300 2300-EXIT.                                                               
044400     EXIT.                                                                
044500*****************************************************************         
044600* 2600-CALC-CONTRIBUCIONES                                                
044700* TOTAL DE APORTES: CAPITAL INICIAL PARA BUYHOLD Y                        
044800* MACROSS; CAPITAL INICIAL MAS APORTES PERIODICOS PARA                    
044900* DCA (SI HUBO MAS DE UN TRADE).                                          
045000*****************************************************************         
045100 2600-CALC-CONTRIBUCIONES.                                                
045200*                                                                         
045300     EVALUATE TRUE                                                        
045400         WHEN RQ-DCA                                                      
045500             IF TR-TRADE-COUNT NOT > 1                                    
045600                 MOVE RQ-INITIAL-CAPITAL TO MX-TOTAL-CONTRIB              
045700             ELSE                                                         
045800                 COMPUTE MX-TOTAL-CONTRIB ROUNDED =                       
045900                     RQ-INITIAL-CAPITAL +                                 
046000                     RQ-CONTRIB-AMOUNT * (TR-TRADE-COUNT - 1)             
046100             END-IF                                                       
046200         WHEN OTHER                                                       
046300             MOVE RQ-INITIAL-CAPITAL TO MX-TOTAL-CONTRIB                  
046400     END-EVALUATE                                                         
046500*                                                                         
046600     MOVE TR-TRADE-COUNT TO MX-TRADE-COUNT                                
046700*                                                                         
046800     .                                                                    
046900 2600-EXIT.                                                               
047000     EXIT.                                                                
047100*****************************************************************         
047200* 2700-CALC-METRICAS                                                      
047300* INVOCA EL CALCULO DE METRICAS DE DESEMPENO. SI LA                       
047400* CURVA TIENE MENOS DE 2 PUNTOS LA PETICION SE RECHAZA                    
047500* EN ESTE PASO (REGLA DE NEGOCIO).                                        
047600*****************************************************************         
047700 2700-CALC-METRICAS.                                                      
047800*                                                                         
047900     CALL CT-V31C07Z USING V3-EQUITY-TABLE-AREA                           
048000                           V3-METRICS-PARM-AREA                           
048100*                                                                         
048200     IF MX-REJECTED                                                       
048300         SET RQ-REJECTED TO TRUE                                          
048400         MOVE 'CURVA DE CAPITAL CON MENOS DE 2 PUNTOS'                    
048500                                     TO RQ-REJECT-REASON                  
048600     END-IF                                                               
048700*                                                                         
048800     .                                                                    
048900 2700-EXIT.                                                               
049000     EXIT.                                                                
049100*****************************************************************         
049200* 3000-ESCRIBIR-SALIDAS                                                   
049300* ESCRIBE EL REGISTRO DE RESULTADOS Y LAS TABLAS DE                       
049400* TRADES Y DE CURVA DE CAPITAL DE LA PETICION VIGENTE.                    
049500*****************************************************************         
049600 3000-ESCRIBIR-SALIDAS.                                                   
049700*                                                                         
049800     PERFORM 3100-ESCRIBIR-RESULT                                         
049900        THRU 3100-EXIT                                                    
050000*                                                                         
050100     PERFORM 3200-ESCRIBIR-TRADES                                         
050200        THRU 3200-EXIT                                                    
050300        VARYING TR-IDX FROM 1 BY 1                                        
050400        UNTIL TR-IDX > TR-TRADE-COUNT                                     
050500*                                                                         
050600     PERFORM 3300-ESCRIBIR-EQUITY                                         
050700        THRU 3300-EXIT                                                    
050800        VARYING EQ-IDX FROM 1 BY 1                                        
050900        UNTIL EQ-IDX > EQ-EQUITY-COUNT                                    
051000*                                                                         
051100     .                                                                    
051200 3000-EXIT.                                                               
051300     EXIT.                                                                
051400*****************************************************************         
051500* 3100-ESCRIBIR-RESULT                                                    
051600*****************************************************************         
051700 3100-ESCRIBIR-RESULT.                                                    
051800*                                                                         
051900     MOVE RQ-SYMBOL            TO RSLT-SYMBOL                             
052000     MOVE RQ-STRATEGY-ID       TO RSLT-STRATEGY-ID                        
052100     MOVE MX-FINAL-VALUE       TO RSLT-FINAL-VALUE                        
052200     MOVE MX-TOTAL-CONTRIB     TO RSLT-TOTAL-CONTRIB                      
052300     MOVE MX-CAGR              TO RSLT-CAGR                               
052400     MOVE MX-MAX-DRAWDOWN      TO RSLT-MAX-DRAWDOWN                       
052500     MOVE MX-ANNUAL-VOL        TO RSLT-ANNUAL-VOL                         
052600     MOVE MX-SHARPE            TO RSLT-SHARPE                             
052700     MOVE TR-TRADE-COUNT       TO RSLT-NUM-TRADES                         
052800*                                                                         
052900     WRITE RESULT-REC                                                     
053000*                                                                         
053100     .                                                                    
053200 3100-EXIT.                                                               
053300     EXIT.                                                                
053400*****************************************************************         
053500* 3200-ESCRIBIR-TRADES                                                    
053600*****************************************************************         
053700 3200-ESCRIBIR-TRADES.                                                    
053800*                                                                         
053900     MOVE RQ-SYMBOL                  TO TRDE-SYMBOL                       
054000     MOVE TR-TRADE-DATE (TR-IDX)     TO TRDE-TRADE-DATE                   
054100     MOVE TR-ACTION (TR-IDX)         TO TRDE-ACTION                       
054200     MOVE TR-QUANTITY (TR-IDX)       TO TRDE-QUANTITY                     
054300     MOVE TR-PRICE (TR-IDX)          TO TRDE-PRICE                        
054400     MOVE TR-REASON (TR-IDX)         TO TRDE-REASON                       
054500*                                                                         
054600     WRITE TRADE-REC                                                      
054700*                                                                         
054800     ADD 1 TO WS-TRADES-ESCRITOS                                          
054900*                                                                         
055000     .                                                                    
055100 3200-EXIT.                                                               
055200     EXIT.                                                                
055300*****************************************************************         
055400* 3300-ESCRIBIR-EQUITY                                                    
055500*****************************************************************         
055600 3300-ESCRIBIR-EQUITY.                                                    
055700*                                                                         
055800     MOVE RQ-SYMBOL                    TO EQTY-SYMBOL                     
055900     MOVE EQ-EQUITY-DATE (EQ-IDX)      TO EQTY-DATE                       
056000     MOVE EQ-PORTFOLIO-VALUE (EQ-IDX)  TO EQTY-PORTFOLIO-VALUE            
056100*                                                                         
056200     WRITE EQUITY-REC                                                     
056300*                                                                         
056400     .                                                                    
056500 3300-EXIT.                                                               
056600     EXIT.                                                                
056700*****************************************************************         
056800* 7000-IMPRIMIR-DETALLE                                                   
056900*****************************************************************         
057000 7000-IMPRIMIR-DETALLE.                                                   
057100*                                                                         
057200     MOVE RQ-SYMBOL            TO RPTD-SYMBOL                             
057300     MOVE RQ-STRATEGY-ID       TO RPTD-STRATEGY                           
057400     MOVE MX-FINAL-VALUE       TO RPTD-FINAL-VALUE                        
057500     MOVE MX-TOTAL-CONTRIB     TO RPTD-TOTAL-CONTRIB                      
057600     MOVE MX-CAGR              TO RPTD-CAGR-PCT                           
057700     MOVE MX-MAX-DRAWDOWN      TO RPTD-MAXDD-PCT                          
057800     MOVE MX-ANNUAL-VOL        TO RPTD-VOL-PCT                            
057900     MOVE MX-SHARPE            TO RPTD-SHARPE                             
058000     MOVE TR-TRADE-COUNT       TO RPTD-NUM-TRADES                         
058100*                                                                         
058200     WRITE RPT-DETAIL-LINE                                                
058300*                                                                         
058400     .                                                                    
058500 7000-EXIT.                                                               
058600     EXIT.                                                                
058700*****************************************************************         
058800* 7100-IMPRIMIR-RECHAZO                                                   
058900*****************************************************************         
059000 7100-IMPRIMIR-RECHAZO.                                                   
059100*                                                                         
059200     MOVE RQ-SYMBOL          TO RPTR-SYMBOL                               
059300     MOVE RQ-REJECT-REASON   TO RPTR-REASON                               
059400*                                                                         
059500     WRITE RPT-REJECT-LINE                                                
059600*                                                                         
059700     .                                                                    
059800 7100-EXIT.                                                               
059900     EXIT.                                                                
060000*****************************************************************         
060100* 8000-IMPRIMIR-PIE                                                       
060200* IMPRIME EL PIE DEL REPORTE CON LOS TOTALES DE CONTROL.                  
060300*****************************************************************         
060400 8000-IMPRIMIR-PIE.                                                       
060500*                                                                         
060600     MOVE 'REQUESTS LEIDAS:    '  TO RPTF-LITERAL                         
060700     MOVE WS-REQ-LEIDAS            TO RPTF-VALOR                          
060800     WRITE RPT-FOOTER-LINE                                                
060900*                                                                         
061000     MOVE 'REQUESTS PROCESADAS:'  TO RPTF-LITERAL                         
061100     MOVE WS-REQ-PROCESADAS        TO RPTF-VALOR                          
061200     WRITE RPT-FOOTER-LINE                                                
061300*                                                                         
061400     MOVE 'REQUESTS RECHAZADAS:'  TO RPTF-LITERAL                         
061500     MOVE WS-REQ-RECHAZADAS        TO RPTF-VALOR                          
061600     WRITE RPT-FOOTER-LINE                                                
061700*                                                                         
061800     MOVE 'TRADES ESCRITOS:    '  TO RPTF-LITERAL                         
061900     MOVE WS-TRADES-ESCRITOS       TO RPTF-VALOR                          
062000     WRITE RPT-FOOTER-LINE                                                
062100*                                                                         
062200     .                                                                    
062300 8000-EXIT.                                                               
062400     EXIT.                                                                
062500*****************************************************************         
062600* 9000-FIN                                                                
062700* IMPRIME EL PIE DEL REPORTE Y CIERRA TODOS LOS ARCHIVOS.                 
062800*****************************************************************         
062900 9000-FIN.                                                                
063000*                                                                         
063100     PERFORM 8000-IMPRIMIR-PIE                                            
063200        THRU 8000-EXIT                                                    
063300*                                                                         
063400     CLOSE CANDLE-FILE                                                    
063500           REQUEST-FILE                                                   
063600           RESULT-FILE                                                    
063700           TRADES-FILE                                                    
063800           EQUITY-FILE                                                    
063900           REPORT-FILE                                                    
064000*                                                                         
064100     .                                                                    
064200 9000-FIN-EXIT.                                                           
064300     EXIT.                                                                
