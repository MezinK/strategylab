000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3RC002                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DEL ARCHIVO DE PETICIONES   *         
000800*               DE BACKTEST (REQUEST FILE). UNA PETICION POR    *         
000900*               REGISTRO: INSTRUMENTO, RANGO DE FECHAS,         *         
001000*               CAPITAL INICIAL, ESTRATEGIA Y PARAMETROS.       *         
001100*                                                               *         
001200*  NOTA: CONTRIB-AMOUNT / FREQUENCY-DAYS APLICAN SOLO A DCA;    *         
001300*        SHORT-WINDOW / LONG-WINDOW APLICAN SOLO A MACROSS. SI  *         
001400*        VIENEN EN CERO, V31C02Z LES ASIGNA EL VALOR POR        *         
001500*        DEFECTO DEL NEGOCIO.                                   *         
001600*                                                               *         
001700*****************************************************************         
001800 01  REQUEST-REC.                                                         
001900     05  RQST-SYMBOL             PIC X(08).                               
002000     05  RQST-START-DATE         PIC 9(08).                               
002100     05  RQST-END-DATE           PIC 9(08).                               
002200     05  RQST-INITIAL-CAPITAL    PIC S9(09)V99                            
002300                                  SIGN IS TRAILING SEPARATE.              
002400     05  RQST-STRATEGY-ID        PIC X(12).                               
002500     05  RQST-CONTRIB-AMOUNT     PIC S9(07)V99                            
002600                                  SIGN IS TRAILING SEPARATE.              
002700     05  RQST-FREQUENCY-DAYS     PIC 9(04).                               
002800     05  RQST-SHORT-WINDOW       PIC 9(04).                               
002900     05  RQST-LONG-WINDOW        PIC 9(04).                               
003000     05  FILLER                  PIC X(10).                               
