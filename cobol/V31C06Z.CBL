000100*****************************************************************         
000200*                                                                         
000300*  PROGRAMA: V31C06Z                                                      
000400*                                                                         
000500*  FECHA CREACION: 21/06/1991                                             
000600*                                                                         
000700*  APLICACION: V3                                                         
000800*                                                                         
000900*  DESCRIPCION:                                                           
001000*  ESTRATEGIA DE CRUCE DE MEDIAS MOVILES. CALCULA LA MEDIA                
001100*  MOVIL CORTA Y LA MEDIA MOVIL LARGA DE LA SERIE DE CIERRES              
001200*  (LLAMANDO DOS VECES A V31C03Z) Y QUEDA TOTALMENTE                      
001300*  INVERTIDO CUANDO LA CORTA SUPERA A LA LARGA, Y TOTALMENTE              
001400*  EN EFECTIVO EN CASO CONTRARIO, SOLO OPERANDO EN EL DIA EN              
001500*  QUE CAMBIA LA SENAL.                                                   
001600*                                                                         
001700*****************************************************************         
001800*****************************************************************         
001900*        I D E N T I F I C A T I O N   D I V I S I O N                    
002000*****************************************************************         
002100 IDENTIFICATION DIVISION.                                                 
002200*                                                                         
002300 PROGRAM-ID.    V31C06Z.                                                  
002400 AUTHOR.        J R MEDINA.                                               
002500 INSTALLATION.  FACTORIA - CENTRO DE COMPUTO.                             
002600 DATE-WRITTEN.  21/06/1991.                                               
002700 DATE-COMPILED.                                                           
002800 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
002900*****************************************************************         
003000*        L O G   D E   M O D I F I C A C I O N E S                        
003100*****************************************************************         
003200* FECHA      PROGR  PETICION    DESCRIPCION                               
003300*----------------------------------------------------------------         
003400* 21/06/91   JRM    INI-0001    VERSION INICIAL DEL PROGRAMA.             
003500* 30/01/92   JRM    CR-0092     SE USA COPY...REPLACING PARA TENER        
003600*                               AREAS DE PARAMETROS DE SMA INDEPEN        
003700*                               (VENTANA CORTA Y VENTANA LARGA).          
003800* 09/11/93   LAT    CR-0240     CORRECCION: SOLO SE REGISTRABA EL         
003900*                               DE ENTRADA; LA SALIDA (SELL) NO QU        
004000*                               REGISTRADA CUANDO LA SENAL SE INVE        
004100* 21/06/96   MES    CR-0340     EL DIA SE PUBLICA EN LA CURVA DE C        
004200*                               AUN CUANDO NINGUNA DE LAS DOS SMA         
004300*                               VALOR TODAVIA (CARTERA = EFECTIVO)        
004400* 05/11/98   RPV    Y2K-0032    REVISION Y2K: EL PROGRAMA NO MANEJ        
004500*                               FECHAS DE CALENDARIO DIRECTAMENTE,        
004600*                               SIN CAMBIOS DE CAMPOS.                    
004700* 14/02/00   RPV    Y2K-0032    PRUEBAS DE REGRESION Y2K SOBRE LAS        
004800*                               SENALES DE CRUCE EN CARTERA MODELO        
004900* 22/09/02   LAT    CR-0481     SE AJUSTA EL TEXTO DEL AVISO CUAND        
005000*                               TABLA DE TRADES LLEGA A SU LIMITE         
005100*                               500 REGISTROS POR PETICION.               
005200*****************************************************************         
005300*****************************************************************         
005400*        E N V I R O N M E N T   D I V I S I O N                          
005500*****************************************************************         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800*****************************************************************         
005900*        D A T A   D I V I S I O N                                        
006000*****************************************************************         
006100 DATA DIVISION.                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300* AREA DE CONSTANTES                                                      
006400 01  WS-CONSTANTES.                                                       
006500     05  CT-V31C03Z              PIC X(08) VALUE 'V31C03Z '.              
006600     05  FILLER                  PIC X(08) VALUE SPACES.                  
006700* AREAS DE PARAMETROS DE SMA - UNA PARA LA VENTANA CORTA                  
006800* Y OTRA PARA LA VENTANA LARGA (COPY...REPLACING SOBRE                    
006900* EL MISMO LAYOUT DE V3WC005).                                            
007000 COPY V3WC005 REPLACING ==V3-SMA-PARM-AREA==                              
007100     BY ==V3-SMA-CORTA-AREA==                                             
007200     ==SM-== BY ==SC-==.                                                  
007300 COPY V3WC005 REPLACING ==V3-SMA-PARM-AREA==                              
007400     BY ==V3-SMA-LARGA-AREA==                                             
007500     ==SM-== BY ==SL-==.                                                  
007600* AREA DE VARIABLES AUXILIARES                                            
007700 01  WS-VARIABLES-AUXILIARES.                                             
007800     05  WS-ACCIONES             PIC S9(09)V9(06) COMP-3                  
007900                                           VALUE ZERO.                    
008000     05  WS-ACCIONES-RE REDEFINES WS-ACCIONES.                            
008100         10  FILLER              PIC S9(03).                              
008200         10  WS-ACCIONES-FRACC   PIC S9(06)V9(06).                        
008300     05  WS-ACCIONES-VENDIDAS    PIC S9(09)V9(06) COMP-3                  
008400                                           VALUE ZERO.                    
008500     05  WS-EFECTIVO             PIC S9(09)V99 COMP-3                     
008600                                           VALUE ZERO.                    
008700     05  WS-EFECTIVO-RE REDEFINES WS-EFECTIVO.                            
008800         10  FILLER              PIC S9(07).                              
008900         10  WS-EFECTIVO-CENTAVOS PIC 99.                                 
009000     05  WS-POSICION             PIC 9(05) COMP VALUE ZERO.               
009100     05  WS-POSICION-RE REDEFINES WS-POSICION.                            
009200         10  FILLER              PIC 9(02).                               
009300         10  WS-POS-BAJA         PIC 9(03).                               
009400     05  SW-INVERTIDO            PIC X(01) VALUE 'N'.                     
009500         88  INVERTIDO                      VALUE 'S'.                    
009600         88  NO-INVERTIDO                   VALUE 'N'.                    
009700     05  SW-TABLA-LLENA          PIC X(01) VALUE 'N'.                     
009800         88  TABLA-TRADES-LLENA             VALUE 'S'.                    
009900*                                                                         
010000* VALOR DE CARTERA AUTONOMO - NO FORMA PARTE DE NINGUN                    
010100* RENGLON, POR ESO SE DECLARA A NIVEL 77.                                 
010200 77  WS-VALOR-CARTERA            PIC S9(11)V99 COMP-3                     
010300                                           VALUE ZERO.                    
010400*                                                                         
010500 LINKAGE SECTION.                                                         
010600* AREA DE PARAMETROS DE LA PETICION VIGENTE                               
010700 COPY V3WC003.                                                            
010800* SERIE RECORTADA DE VELAS                                                
010900 COPY V3WC001.                                                            
011000* TABLA DE TRADES Y DE CURVA DE CAPITAL A DEVOLVER                        
011100 COPY V3WC002.                                                            
011200*****************************************************************         
011300*        P R O C E D U R E   D I V I S I O N                              
011400*****************************************************************         
011500 PROCEDURE DIVISION USING V3-REQUEST-PARM-AREA                            
011600                          V3-SERIES-TABLE-AREA                            
011700                          V3-TRADE-TABLE-AREA                             
011800                          V3-EQUITY-TABLE-AREA.                           
011900 0000-PRINCIPAL.                                                          
012000*                                                                         
012100     MOVE ZERO TO TR-TRADE-COUNT                                          
012200     MOVE ZERO TO EQ-EQUITY-COUNT                                         
012300     MOVE ZERO TO WS-ACCIONES                                             
012400     MOVE ZERO TO WS-EFECTIVO                                             
012500     MOVE RQ-INITIAL-CAPITAL TO WS-EFECTIVO                               
012600     SET NO-INVERTIDO TO TRUE                                             
012700*                                                                         
012800     PERFORM 1000-CALCULAR-SMAS                                           
012900        THRU 1000-EXIT                                                    
013000*                                                                         
013100     PERFORM 2000-PROCESAR-DIA                                            
013200        THRU 2000-EXIT                                                    
013300        VARYING WS-POSICION FROM 1 BY 1                                   
013400        UNTIL WS-POSICION > SR-SERIES-COUNT                               
013500*                                                                         
013600     GOBACK.                                                              
013700*****************************************************************         
013800* 1000-CALCULAR-SMAS                                                      
013900* TRASLADA LOS CIERRES DE LA SERIE A LAS DOS AREAS DE                     
014000* SMA (CORTA Y LARGA) Y LLAMA A V31C03Z PARA CADA UNA.                    
014100*****************************************************************         
014200 1000-CALCULAR-SMAS.                                                      
014300*                                                                         
014400     MOVE RQ-SHORT-WINDOW   TO SC-WINDOW                                  
014500     MOVE RQ-LONG-WINDOW    TO SL-WINDOW                                  
014600     MOVE SR-SERIES-COUNT   TO SC-CLOSE-COUNT                             
014700     MOVE SR-SERIES-COUNT   TO SL-CLOSE-COUNT                             
014800*                                                                         
014900     PERFORM 1100-COPIAR-CIERRES                                          
015000        THRU 1100-EXIT                                                    
015100        VARYING SR-IDX FROM 1 BY 1                                        
015200        UNTIL SR-IDX > SR-SERIES-COUNT                                    
015300*                                                                         
015400     CALL CT-V31C03Z USING V3-SMA-CORTA-AREA                              
015500     CALL CT-V31C03Z USING V3-SMA-LARGA-AREA                              
015600*                                                                         
015700     .                                                                    
015800 1000-EXIT.                                                               
015900     EXIT.                                                                
016000*****************************************************************         
016100* 1100-COPIAR-CIERRES                                                     
016200*****************************************************************         
016300 1100-COPIAR-CIERRES.                                                     
016400*                                                                         
016500     MOVE SR-CLOSE-PRICE (SR-IDX) TO SC-CLOSE-ENTRY (SR-IDX)              
016600     MOVE SR-CLOSE-PRICE (SR-IDX) TO SL-CLOSE-ENTRY (SR-IDX)              
016700*                                                                         
016800     .                                                                    
016900 1100-EXIT.                                                               
017000     EXIT.                                                                
017100*****************************************************************         
017200* 2000-PROCESAR-DIA                                                       
017300* SI AMBAS SMA TIENEN VALOR: ENTRA CUANDO LA CORTA SUPERA                 
017400* A LA LARGA Y NO SE ESTA INVERTIDO; SALE CUANDO LA CORTA                 
017500* NO SUPERA A LA LARGA Y SE ESTA INVERTIDO. SIEMPRE                       
017600* PUBLICA EL VALOR DE CARTERA DEL DIA.                                    
017700*****************************************************************         
017800 2000-PROCESAR-DIA.                                                       
017900*                                                                         
018000     IF SC-VALUE-PRESENT (WS-POSICION)                                    
018100        AND SL-VALUE-PRESENT (WS-POSICION)                                
018200*                                                                         
018300         IF SC-SMA-VALUE (WS-POSICION) > SL-SMA-VALUE                     
018400                                             (WS-POSICION)                
018500             IF NO-INVERTIDO                                              
018600                 PERFORM 3000-COMPRAR                                     
018700                    THRU 3000-EXIT                                        
018800             END-IF                                                       
018900         ELSE                                                             
019000             IF INVERTIDO                                                 
019100                 PERFORM 4000-VENDER                                      
019200                    THRU 4000-EXIT                                        
019300             END-IF                                                       
019400         END-IF                                                           
019500*                                                                         
019600     END-IF                                                               
019700*                                                                         
019800     PERFORM 6000-VALOR-CARTERA                                           
019900        THRU 6000-EXIT                                                    
020000*                                                                         
020100     .                                                                    
020200 2000-EXIT.                                                               
020300     EXIT.                                                                
020400*****************************************************************         
020500* 3000-COMPRAR                                                            
020600* SI LA TABLA DE TRADES YA ESTA LLENA SE IGNORA EL                        
020700* REGISTRO DEL TRADE, PERO LA POSICION QUEDA INVERTIDA.                   
020800*****************************************************************         
020900 3000-COMPRAR.                                                            
021000*                                                                         
021100     COMPUTE WS-ACCIONES ROUNDED =                                        
021200             WS-EFECTIVO / SR-CLOSE-PRICE (WS-POSICION)                   
021300     MOVE ZERO TO WS-EFECTIVO                                             
021400     SET INVERTIDO TO TRUE                                                
021500*                                                                         
021600     IF TR-TRADE-COUNT < 500                                              
021700         ADD 1 TO TR-TRADE-COUNT                                          
021800         SET TR-IDX TO TR-TRADE-COUNT                                     
021900         MOVE SR-SERIES-DATE (WS-POSICION)                                
022000                                 TO TR-TRADE-DATE (TR-IDX)                
022100         MOVE 'BUY '             TO TR-ACTION (TR-IDX)                    
022200         MOVE WS-ACCIONES         TO TR-QUANTITY (TR-IDX)                 
022300         MOVE SR-CLOSE-PRICE (WS-POSICION)                                
022400                                 TO TR-PRICE (TR-IDX)                     
022500         MOVE 'SMA(SHORT) CROSSED ABOVE SMA(LONG)'                        
022600                                 TO TR-REASON (TR-IDX)                    
022700     ELSE                                                                 
022800         SET TABLA-TRADES-LLENA TO TRUE                                   
022900         DISPLAY 'V31C06Z - TABLA DE TRADES LLENA - SE '                  
023000                 'IGNORAN LOS REGISTROS SOBRANTES'                        
023100     END-IF                                                               
023200*                                                                         
023300     .                                                                    
023400 3000-EXIT.                                                               
023500     EXIT.                                                                
023600*****************************************************************         
023700* 4000-VENDER                                                             
023800* SI LA TABLA DE TRADES YA ESTA LLENA SE IGNORA EL                        
023900* REGISTRO DEL TRADE, PERO LA POSICION QUEDA EN EFECTIVO.                 
024000*****************************************************************         
024100 4000-VENDER.                                                             
024200*                                                                         
024300     COMPUTE WS-EFECTIVO ROUNDED =                                        
024400             WS-ACCIONES * SR-CLOSE-PRICE (WS-POSICION)                   
024500     MOVE WS-ACCIONES TO WS-ACCIONES-VENDIDAS                             
024600     MOVE ZERO TO WS-ACCIONES                                             
024700     SET NO-INVERTIDO TO TRUE                                             
024800*                                                                         
024900     IF TR-TRADE-COUNT < 500                                              
025000         ADD 1 TO TR-TRADE-COUNT                                          
025100         SET TR-IDX TO TR-TRADE-COUNT                                     
025200         MOVE SR-SERIES-DATE (WS-POSICION)                                
025300                                 TO TR-TRADE-DATE (TR-IDX)                
025400         MOVE 'SELL'             TO TR-ACTION (TR-IDX)                    
025500         MOVE WS-ACCIONES-VENDIDAS TO TR-QUANTITY (TR-IDX)                
025600         MOVE SR-CLOSE-PRICE (WS-POSICION)                                
025700                                 TO TR-PRICE (TR-IDX)                     
025800         MOVE 'SMA(SHORT) CROSSED BELOW SMA(LONG)'                        
025900                                 TO TR-REASON (TR-IDX)                    
026000     ELSE                                                                 
026100         SET TABLA-TRADES-LLENA TO TRUE                                   
026200         DISPLAY 'V31C06Z - TABLA DE TRADES LLENA - SE '                  
026300                 'IGNORAN LOS REGISTROS SOBRANTES'                        
026400     END-IF                                                               
026500*                                                                         
026600     .                                                                    
026700 4000-EXIT.                                                               
026800     EXIT.                                                                
026900*****************************************************************         
027000* 6000-VALOR-CARTERA                                                      
027100* VALOR DE CARTERA = ACCIONES POR CIERRE CUANDO SE ESTA                   
027200* INVERTIDO, O EL EFECTIVO CUANDO NO, REDONDEADO A 2                      
027300* DECIMALES.                                                              
027400*****************************************************************         
027500 6000-VALOR-CARTERA.                                                      
027600*                                                                         
027700     IF INVERTIDO                                                         
027800         COMPUTE WS-VALOR-CARTERA ROUNDED =                               
027900                 WS-ACCIONES * SR-CLOSE-PRICE (WS-POSICION)               
028000     ELSE                                                                 
028100         MOVE WS-EFECTIVO TO WS-VALOR-CARTERA                             
028200     END-IF                                                               
028300*                                                                         
028400     ADD 1 TO EQ-EQUITY-COUNT                                             
028500     SET EQ-IDX TO EQ-EQUITY-COUNT                                        
028600     MOVE SR-SERIES-DATE (WS-POSICION)                                    
028700                             TO EQ-EQUITY-DATE (EQ-IDX)                   
028800     MOVE WS-VALOR-CARTERA   TO EQ-PORTFOLIO-VALUE (EQ-IDX)               
028900*                                                                         
029000     .                                                                    
029100 6000-EXIT.                                                               
029200     EXIT.                                                                
