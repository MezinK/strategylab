000100*****************************************************************         
000200*                                                                         
000300*  PROGRAMA: V31C05Z                                                      
000400*                                                                         
000500*  FECHA CREACION: 19/06/1991                                             
000600*                                                                         
000700*  APLICACION: V3                                                         
000800*                                                                         
000900*  DESCRIPCION:                                                           
001000*  ESTRATEGIA DE APORTES PERIODICOS (PROMEDIO DE COSTO EN                 
001100*  DOLARES). EL PRIMER DIA INVIERTE TODO EL CAPITAL INICIAL;              
001200*  DE AHI EN ADELANTE APORTA UN MONTO FIJO CADA                           
001300*  FREQUENCY-DAYS DIAS HABILES. NUNCA VENDE.                              
001400*                                                                         
001500*****************************************************************         
001600*****************************************************************         
001700*        I D E N T I F I C A T I O N   D I V I S I O N                    
001800*****************************************************************         
001900 IDENTIFICATION DIVISION.                                                 
002000*                                                                         
002100 PROGRAM-ID.    V31C05Z.                                                  
002200 AUTHOR.        M E SALAZAR.                                              
002300 INSTALLATION.  FACTORIA - CENTRO DE COMPUTO.                             
002400 DATE-WRITTEN.  19/06/1991.                                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
002700*****************************************************************         
002800*        L O G   D E   M O D I F I C A C I O N E S                        
002900*****************************************************************         
003000* FECHA      PROGR  PETICION    DESCRIPCION                               
003100*----------------------------------------------------------------         
003200* 19/06/91   MES    INI-0001    VERSION INICIAL DEL PROGRAMA.             
003300* 04/03/92   MES    CR-0098     CORRECCION: EL CONTADOR DE DIAS DE        
003400*                               EL ULTIMO APORTE NO SE REINICIABA         
003500*                               DESPUES DE COMPRAR.                       
003600* 12/07/95   LAT    CR-0318     EL EFECTIVO SIN INVERTIR AHORA SE         
003700*                               AL VALOR DE CARTERA DE CADA DIA (A        
003800*                               SOLO SE CONTABA EL VALOR DE ACCION        
003900* 05/11/98   JRM    Y2K-0032    REVISION Y2K: EL PROGRAMA NO MANEJ        
004000*                               FECHAS DE CALENDARIO DIRECTAMENTE,        
004100*                               SIN CAMBIOS DE CAMPOS.                    
004200* 03/02/00   RPV    Y2K-0032    PRUEBAS DE REGRESION Y2K SOBRE EL         
004300*                               CALENDARIO DE APORTES PERIODICOS.         
004400* 11/10/02   MES    CR-0471     SE AJUSTA EL TEXTO DEL AVISO CUAND        
004500*                               TABLA DE TRADES LLEGA A SU LIMITE         
004600*                               500 REGISTROS POR PETICION.               
004700*****************************************************************         
004800*****************************************************************         
004900*        E N V I R O N M E N T   D I V I S I O N                          
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300*****************************************************************         
005400*        D A T A   D I V I S I O N                                        
005500*****************************************************************         
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005800* AREA DE VARIABLES AUXILIARES                                            
005900 01  WS-VARIABLES-AUXILIARES.                                             
006000     05  WS-ACCIONES             PIC S9(09)V9(06) COMP-3                  
006100                                           VALUE ZERO.                    
006200     05  WS-ACCIONES-RE REDEFINES WS-ACCIONES.                            
006300         10  FILLER              PIC S9(03).                              
006400         10  WS-ACCIONES-FRACC   PIC S9(06)V9(06).                        
006500     05  WS-ACCIONES-COMPRADAS   PIC S9(09)V9(06) COMP-3                  
006600                                           VALUE ZERO.                    
006700     05  WS-EFECTIVO             PIC S9(09)V99 COMP-3                     
006800                                           VALUE ZERO.                    
006900     05  WS-EFECTIVO-RE REDEFINES WS-EFECTIVO.                            
007000         10  FILLER              PIC S9(07).                              
007100         10  WS-EFECTIVO-CENTAVOS PIC 99.                                 
007200     05  WS-DIAS-DESDE-APORTE    PIC 9(05) COMP VALUE ZERO.               
007300     05  WS-DIAS-DESDE-APORTE-RE REDEFINES                                
007400                                 WS-DIAS-DESDE-APORTE.                    
007500         10  FILLER              PIC 9(02).                               
007600         10  WS-DIAS-BAJA        PIC 9(03).                               
007700     05  WS-VALOR-CARTERA        PIC S9(11)V99 COMP-3                     
007800                                           VALUE ZERO.                    
007900*                                                                         
008000* INDICE DE POSICION AUTONOMO - NO FORMA PARTE DE NINGUN                  
008100* RENGLON, POR ESO SE DECLARA A NIVEL 77.                                 
008200 77  WS-POSICION                 PIC 9(05) COMP VALUE ZERO.               
008300*                                                                         
008400* INDICADORES DE CONTROL                                                  
008500 01  WS-INDICADORES.                                                      
008600     05  SW-TABLA-LLENA          PIC X(01) VALUE 'N'.                     
008700         88  TABLA-TRADES-LLENA          VALUE 'S'.                       
008800     05  FILLER                  PIC X(08) VALUE SPACES.                  
008900*                                                                         
009000 LINKAGE SECTION.                                                         
009100* AREA DE PARAMETROS DE LA PETICION VIGENTE                               
009200 COPY V3WC003.                                                            
009300* SERIE RECORTADA DE VELAS                                                
009400 COPY V3WC001.                                                            
009500* TABLA DE TRADES Y DE CURVA DE CAPITAL A DEVOLVER                        
009600 COPY V3WC002.                                                            
009700*****************************************************************         
009800*        P R O C E D U R E   D I V I S I O N                              
009900*****************************************************************         
010000 PROCEDURE DIVISION USING V3-REQUEST-PARM-AREA                            
010100                          V3-SERIES-TABLE-AREA                            
010200                          V3-TRADE-TABLE-AREA                             
010300                          V3-EQUITY-TABLE-AREA.                           
010400 0000-PRINCIPAL.                                                          
010500*                                                                         
010600     MOVE ZERO TO TR-TRADE-COUNT                                          
010700     MOVE ZERO TO EQ-EQUITY-COUNT                                         
010800     MOVE ZERO TO WS-ACCIONES                                             
010900     MOVE ZERO TO WS-EFECTIVO                                             
011000     MOVE ZERO TO WS-DIAS-DESDE-APORTE                                    
011100*                                                                         
011200     PERFORM 1000-COMPRA-INICIAL                                          
011300        THRU 1000-EXIT                                                    
011400*                                                                         
011500     PERFORM 2000-PROCESAR-DIA                                            
011600        THRU 2000-EXIT                                                    
011700        VARYING WS-POSICION FROM 2 BY 1                                   
011800        UNTIL WS-POSICION > SR-SERIES-COUNT                               
011900*                                                                         
012000     GOBACK.                                                              
012100*****************************************************************         
012200* 1000-COMPRA-INICIAL                                                     
012300* EL PRIMER DIA SE INVIERTE TODO EL CAPITAL INICIAL.                      
012400*****************************************************************         
012500 1000-COMPRA-INICIAL.                                                     
012600*                                                                         
012700     SET SR-IDX TO 1                                                      
012800*                                                                         
012900     COMPUTE WS-ACCIONES ROUNDED =                                        
013000             RQ-INITIAL-CAPITAL / SR-CLOSE-PRICE (SR-IDX)                 
013100     MOVE WS-ACCIONES TO WS-ACCIONES-COMPRADAS                            
013200     MOVE ZERO TO WS-EFECTIVO                                             
013300*                                                                         
013400     PERFORM 5000-REGISTRAR-COMPRA                                        
013500        THRU 5000-EXIT                                                    
013600*                                                                         
013700     PERFORM 6000-VALOR-CARTERA                                           
013800        THRU 6000-EXIT                                                    
013900*                                                                         
014000     .                                                                    
014100 1000-EXIT.                                                               
014200     EXIT.                                                                
014300*****************************************************************         
014400* 2000-PROCESAR-DIA                                                       
014500* AVANZA EL CONTADOR DE DIAS DESDE EL ULTIMO APORTE; AL                   
014600* LLEGAR A FREQUENCY-DAYS SE APORTA Y SE COMPRA DE                        
014700* NUEVO. SIEMPRE SE PUBLICA EL VALOR DE CARTERA DEL DIA.                  
014800*****************************************************************         
014900 2000-PROCESAR-DIA.                                                       
015000*                                                                         
015100     SET SR-IDX TO WS-POSICION                                            
015200*                                                                         
015300     ADD 1 TO WS-DIAS-DESDE-APORTE                                        
015400*                                                                         
015500     IF WS-DIAS-DESDE-APORTE >= RQ-FREQUENCY-DAYS                         
015600         ADD RQ-CONTRIB-AMOUNT TO WS-EFECTIVO                             
015700         COMPUTE WS-ACCIONES-COMPRADAS ROUNDED =                          
015800                 WS-EFECTIVO / SR-CLOSE-PRICE (SR-IDX)                    
015900         COMPUTE WS-ACCIONES ROUNDED =                                    
016000                 WS-ACCIONES + WS-ACCIONES-COMPRADAS                      
016100         MOVE ZERO TO WS-EFECTIVO                                         
016200         MOVE ZERO TO WS-DIAS-DESDE-APORTE                                
016300         PERFORM 5000-REGISTRAR-COMPRA                                    
016400            THRU 5000-EXIT                                                
016500     END-IF                                                               
016600*                                                                         
016700     PERFORM 6000-VALOR-CARTERA                                           
016800        THRU 6000-EXIT                                                    
016900*                                                                         
017000     .                                                                    
017100 2000-EXIT.                                                               
017200     EXIT.                                                                
017300*****************************************************************         
017400* 5000-REGISTRAR-COMPRA                                                   
017500* REGISTRA UN TRADE DE COMPRA EN LA VELA VIGENTE. SI LA                   
017600* TABLA DE TRADES YA ESTA LLENA SE IGNORA EL REGISTRO.                    
017700*****************************************************************         
017800 5000-REGISTRAR-COMPRA.                                                   
017900*                                                                         
018000     IF TR-TRADE-COUNT < 500                                              
018100         ADD 1 TO TR-TRADE-COUNT                                          
018200         SET TR-IDX TO TR-TRADE-COUNT                                     
018300         MOVE SR-SERIES-DATE (SR-IDX)                                     
018400                               TO TR-TRADE-DATE (TR-IDX)                  
018500         MOVE 'BUY '              TO TR-ACTION (TR-IDX)                   
018600         MOVE WS-ACCIONES-COMPRADAS TO TR-QUANTITY (TR-IDX)               
018700         MOVE SR-CLOSE-PRICE (SR-IDX)                                     
018800                               TO TR-PRICE (TR-IDX)                       
018900         IF TR-TRADE-COUNT = 1                                            
019000             MOVE 'INITIAL BUY - ALL CAPITAL'                             
019100                                   TO TR-REASON (TR-IDX)                  
019200         ELSE                                                             
019300             MOVE 'PERIODIC CONTRIBUTION BUY'                             
019400                                   TO TR-REASON (TR-IDX)                  
019500         END-IF                                                           
019600     ELSE                                                                 
019700         SET TABLA-TRADES-LLENA TO TRUE                                   
019800         DISPLAY 'V31C05Z - TABLA DE TRADES LLENA - SE '                  
019900                 'IGNORAN LOS REGISTROS SOBRANTES'                        
020000     END-IF                                                               
020100*                                                                         
020200     .                                                                    
020300 5000-EXIT.                                                               
020400     EXIT.                                                                
020500*****************************************************************         
020600* 6000-VALOR-CARTERA                                                      
020700* VALOR DE CARTERA = ACCIONES POR CIERRE MAS EL                           
020800* EFECTIVO SIN INVERTIR, REDONDEADO A 2 DECIMALES.                        
020900*****************************************************************         
021000 6000-VALOR-CARTERA.                                                      
021100*                                                                         
021200     COMPUTE WS-VALOR-CARTERA ROUNDED =                                   
021300             (WS-ACCIONES * SR-CLOSE-PRICE (SR-IDX)) +                    
021400             WS-EFECTIVO                                                  
021500*                                                                         
021600     ADD 1 TO EQ-EQUITY-COUNT                                             
021700     SET EQ-IDX TO EQ-EQUITY-COUNT                                        
021800     MOVE SR-SERIES-DATE (SR-IDX)  TO EQ-EQUITY-DATE (EQ-IDX)             
021900     MOVE WS-VALOR-CARTERA          TO EQ-PORTFOLIO-VALUE (EQ-IDX)        
022000*                                                                         
022100     .                                                                    
022200 6000-EXIT.                                                               
022300     EXIT.                                                                
