000100*****************************************************************         
000200*                                                               *         
000300*  COPYBOOK:  V3WC004                                           *         
000400*                                                               *         
000500*  APLICACION: V3 - LABORATORIO DE ESTRATEGIAS DE INVERSION     *         
000600*                                                               *         
000700*  DESCRIPCION: AREA DE PARAMETROS (LINKAGE) DEL CALCULO DE     *         
000800*               METRICAS. DE ENTRADA: APORTES TOTALES Y NUMERO  *         
000900*               DE OPERACIONES. DE SALIDA: VALOR FINAL Y LAS    *         
001000*               METRICAS DE DESEMPENO CALCULADAS POR V31C07Z.   *         
001100*                                                               *         
001200*****************************************************************         
001300 01  V3-METRICS-PARM-AREA.                                                
001400     05  MX-TOTAL-CONTRIB        PIC S9(11)V99   COMP-3.                  
001500     05  MX-TRADE-COUNT          PIC 9(05)       COMP.                    
001600     05  MX-FINAL-VALUE          PIC S9(11)V99   COMP-3.                  
001700     05  MX-CAGR                 PIC S9(03)V9(06) COMP-3.                 
001800     05  MX-MAX-DRAWDOWN         PIC S9(03)V9(06) COMP-3.                 
001900     05  MX-ANNUAL-VOL           PIC S9(03)V9(06) COMP-3.                 
002000     05  MX-SHARPE               PIC S9(03)V9(06) COMP-3.                 
002100     05  MX-REJECT-SW            PIC X(01)       VALUE 'N'.               
002200         88  MX-REJECTED                 VALUE 'S'.                       
002300         88  MX-ACCEPTED                 VALUE 'N'.                       
002400     05  FILLER                  PIC X(01)       VALUE SPACES.            
