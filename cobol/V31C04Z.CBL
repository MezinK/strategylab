000100*****************************************************************         
000200*                                                                         
000300*  PROGRAMA: V31C04Z                                                      
000400*                                                                         
000500*  FECHA CREACION: 17/06/1991                                             
000600*                                                                         
000700*  APLICACION: V3                                                         
000800*                                                                         
000900*  DESCRIPCION:                                                           
001000*  ESTRATEGIA DE COMPRA Y RETENCION. INVIERTE TODO EL                     
001100*  CAPITAL INICIAL EN LA PRIMERA VELA DE LA SERIE Y                       
001200*  SOSTIENE LA POSICION SIN OPERAR MAS. LA CURVA DE CAPITAL               
001300*  ES CANTIDAD DE ACCIONES POR EL CIERRE DE CADA DIA.                     
001400*                                                                         
001500*****************************************************************         
001600*****************************************************************         
001700*        I D E N T I F I C A T I O N   D I V I S I O N                    
001800*****************************************************************         
001900 IDENTIFICATION DIVISION.                                                 
002000*                                                                         
002100 PROGRAM-ID.    V31C04Z.                                                  
002200 AUTHOR.        M E SALAZAR.                                              
002300 INSTALLATION.  FACTORIA - CENTRO DE COMPUTO.                             
002400 DATE-WRITTEN.  17/06/1991.                                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
002700*****************************************************************         
002800*        L O G   D E   M O D I F I C A C I O N E S                        
002900*****************************************************************         
003000* FECHA      PROGR  PETICION    DESCRIPCION                               
003100*----------------------------------------------------------------         
003200* 17/06/91   MES    INI-0001    VERSION INICIAL DEL PROGRAMA.             
003300* 22/01/92   MES    CR-0090     SE REDONDEA EL VALOR DE CARTERA A         
003400*                               DECIMALES EN CADA PUNTO DE LA CURV        
003500* 16/09/96   LAT    CR-0335     LA CANTIDAD DE ACCIONES SE CALCULA        
003600*                               ALTA PRECISION (9(06) DECIMALES) P        
003700*                               NO PERDER CENTAVOS EN CARTERAS CHI        
003800* 11/02/00   JRM    Y2K-0032    REVISION Y2K: EL PROGRAMA NO MANEJ        
003900*                               FECHAS DE CALENDARIO DIRECTAMENTE,        
004000*                               SIN CAMBIOS DE CAMPOS.                    
004100* 19/07/02   RPV    CR-0460     RECOMPILACION ESTANDAR CON EL NUEV        
004200*                               COMPILADOR DE LOTES - SIN CAMBIOS         
004300*                               FUNCIONALES EN LA CURVA DE CAPITAL        
004400*****************************************************************         
004500*****************************************************************         
004600*        E N V I R O N M E N T   D I V I S I O N                          
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000*****************************************************************         
005100*        D A T A   D I V I S I O N                                        
005200*****************************************************************         
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500* AREA DE VARIABLES AUXILIARES                                            
005600 01  WS-VARIABLES-AUXILIARES.                                             
005700     05  WS-ACCIONES             PIC S9(09)V9(06) COMP-3                  
005800                                           VALUE ZERO.                    
005900     05  WS-ACCIONES-RE REDEFINES WS-ACCIONES.                            
006000         10  FILLER              PIC S9(03).                              
006100         10  WS-ACCIONES-FRACC   PIC S9(06)V9(06).                        
006200     05  WS-VALOR-CARTERA        PIC S9(11)V99 COMP-3                     
006300                                           VALUE ZERO.                    
006400     05  WS-VALOR-CARTERA-RE REDEFINES WS-VALOR-CARTERA.                  
006500         10  FILLER              PIC S9(09).                              
006600         10  WS-VALOR-CENTAVOS   PIC 99.                                  
006700*                                                                         
006800* INDICE DE POSICION AUTONOMO - NO FORMA PARTE DE NINGUN                  
006900* RENGLON, POR ESO SE DECLARA A NIVEL 77.                                 
007000 77  WS-POSICION                 PIC 9(05) COMP VALUE ZERO.               
007100 77  WS-POSICION-RE REDEFINES WS-POSICION.                                
007200     05  FILLER                  PIC 9(02).                               
007300     05  WS-POS-BAJA             PIC 9(03).                               
007400*                                                                         
007500 LINKAGE SECTION.                                                         
007600* AREA DE PARAMETROS DE LA PETICION VIGENTE                               
007700 COPY V3WC003.                                                            
007800* SERIE RECORTADA DE VELAS                                                
007900 COPY V3WC001.                                                            
008000* TABLA DE TRADES Y DE CURVA DE CAPITAL A DEVOLVER                        
008100 COPY V3WC002.                                                            
008200*****************************************************************         
008300*        P R O C E D U R E   D I V I S I O N                              
008400*****************************************************************         
008500 PROCEDURE DIVISION USING V3-REQUEST-PARM-AREA                            
008600                          V3-SERIES-TABLE-AREA                            
008700                          V3-TRADE-TABLE-AREA                             
008800                          V3-EQUITY-TABLE-AREA.                           
008900 0000-PRINCIPAL.                                                          
009000*                                                                         
009100     MOVE ZERO TO TR-TRADE-COUNT                                          
009200     MOVE ZERO TO EQ-EQUITY-COUNT                                         
009300     MOVE ZERO TO WS-ACCIONES                                             
009400*                                                                         
009500     PERFORM 1000-COMPRA-INICIAL                                          
009600        THRU 1000-EXIT                                                    
009700*                                                                         
009800     PERFORM 2000-GENERAR-CURVA                                           
009900        THRU 2000-EXIT                                                    
010000        VARYING WS-POSICION FROM 1 BY 1                                   
010100        UNTIL WS-POSICION > SR-SERIES-COUNT                               
010200*                                                                         
010300     GOBACK.                                                              
010400*****************************************************************         
010500* 1000-COMPRA-INICIAL                                                     
010600* COMPRA ACCIONES = CAPITAL INICIAL ENTRE EL CIERRE DE                    
010700* LA PRIMERA VELA Y REGISTRA EL TRADE DE COMPRA.                          
010800*****************************************************************         
010900 1000-COMPRA-INICIAL.                                                     
011000*                                                                         
011100     SET SR-IDX TO 1                                                      
011200*                                                                         
011300     COMPUTE WS-ACCIONES ROUNDED =                                        
011400             RQ-INITIAL-CAPITAL / SR-CLOSE-PRICE (SR-IDX)                 
011500*                                                                         
011600     ADD 1 TO TR-TRADE-COUNT                                              
011700     SET TR-IDX TO TR-TRADE-COUNT                                         
011800     MOVE SR-SERIES-DATE (SR-IDX) TO TR-TRADE-DATE (TR-IDX)               
011900     MOVE 'BUY '                  TO TR-ACTION (TR-IDX)                   
012000     MOVE WS-ACCIONES              TO TR-QUANTITY (TR-IDX)                
012100     MOVE SR-CLOSE-PRICE (SR-IDX)  TO TR-PRICE (TR-IDX)                   
012200     MOVE 'INITIAL BUY - ALL CAPITAL'                                     
012300                                   TO TR-REASON (TR-IDX)                  
012400*                                                                         
012500     .                                                                    
012600 1000-EXIT.                                                               
012700     EXIT.                                                                
012800*****************************************************************         
012900* 2000-GENERAR-CURVA                                                      
013000* CADA DIA: VALOR DE CARTERA = ACCIONES POR EL CIERRE,                    
013100* REDONDEADO A 2 DECIMALES.                                               
013200*****************************************************************         
013300 2000-GENERAR-CURVA.                                                      
013400*                                                                         
013500     COMPUTE WS-VALOR-CARTERA ROUNDED =                                   
013600             WS-ACCIONES * SR-CLOSE-PRICE (WS-POSICION)                   
013700*                                                                         
013800     ADD 1 TO EQ-EQUITY-COUNT                                             
013900     SET EQ-IDX TO EQ-EQUITY-COUNT                                        
014000     MOVE SR-SERIES-DATE (WS-POSICION)                                    
014100                             TO EQ-EQUITY-DATE (EQ-IDX)                   
014200     MOVE WS-VALOR-CARTERA   TO EQ-PORTFOLIO-VALUE (EQ-IDX)               
014300*                                                                         
014400     .                                                                    
014500 2000-EXIT.                                                               
014600     EXIT.                                                                
